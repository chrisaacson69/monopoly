000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STRATENG.                                                 
000300 AUTHOR.        R T HALVORSEN.                                            
000400 INSTALLATION.  MIDWEST TABLETOP LEAGUE DP CENTER.                        
000500 DATE-WRITTEN.  03/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE USE ONLY.                    
000800*                                                                         
000900*****************************************************************         
001000*  STRATENG  --  STRATEGIC DECISION BATCH ENGINE                          
001100*                                                                         
001200*  READS THE CURRENT GAME STATE FOR ONE PLAYER AND HIS                    
001300*  OPPONENTS (GAMESTAT), READS A DECK OF PENDING DECISION                 
001400*  REQUESTS (DCSNREQ) AND RENDERS THE HOUSE'S RECOMMENDED                 
001500*  PLAY FOR EACH ONE -- BUY OR PASS, HOW MUCH TO BID AT                   
001600*  AUCTION, ACCEPT OR REJECT A TRADE, WHERE TO PUT HOUSES,                
001700*  PAY THE JAIL FEE OR SIT TIGHT, WHICH DEEDS TO MORTGAGE,                
001800*  WHEN TO REDEEM A MORTGAGED DEED -- PLUS THE VALUATION                  
001900*  FIGURES (NET WORTH, RELATIVE EARNINGS PER TURN, MONOPOLY               
002000*  QUALITY) THOSE PLAYS ARE BASED ON.  ONE RESULT RECORD IS               
002100*  WRITTEN PER REQUEST (DCSNRES) AND A ONE-PAGE TALLY OF                  
002200*  REQUESTS BY TYPE IS PRINTED (RPTLINE) WHEN THE REQUEST                 
002300*  DECK RUNS OUT.                                                         
002400*                                                                         
002500*  THE BOARD REFERENCE TABLES (DEED PRICES, RENT SCHEDULES,               
002600*  COLOR GROUP MEMBERSHIP, GROUP QUALITY WEIGHTS, LANDING                 
002700*  FREQUENCIES, HOUSE COSTS) ARE CARRIED IN THIS SAME                     
002800*  PROGRAM AS LITERAL TABLES -- SEE 010-BOARD-TABLES BELOW.               
002900*****************************************************************         
003000*  CHANGE LOG                                                             
003100*  ----------                                                             
003200*  03/14/89  RTH  ORIGINAL CODING PER LEAGUE OFFICE REQUEST       89-014  
003300*                 NO. 89-014.  REPLACES THE MANUAL SCORESHEET     89-014  
003400*                 RULINGS THE FLOOR JUDGES USED TO MAKE.          89-014  
003500*  04/02/89  RTH  ADDED SMART BLOCKING LOGIC PER FLOOR JUDGE      89-021  
003600*                 COMMITTEE MINUTES OF 03/28/89 (REQ 89-021).     89-021  
003700*  06/19/89  DKM  FIXED BLOCKING PREMIUM ON AUCTION BID -- WAS    89-037  
003800*                 APPLYING BEFORE THE MONOPOLY-COMPLETE TEST      89-037  
003900*                 INSTEAD OF AFTER.  REQ 89-037.                  89-037  
004000*  11/08/89  RTH  ADDED MORTGAGE SELECTION (MG) AND UNMORTGAGE    89-058  
004100*                 (UM) REQUEST TYPES PER REQ 89-058.              89-058  
004200*  02/22/90  DKM  TRADE EVALUATION (TR) REQUEST TYPE ADDED.       90-006  
004300*                 QUALITY-RATIO FILTER PER REQ 90-006.            90-006  
004400*  07/11/90  RTH  BUILDING PRIORITY (BP) WALK ORDER CORRECTED     90-029  
004500*                 TO MATCH REVISED HOUSE RULE SHEET (ORANGE       90-029  
004600*                 FIRST, BROWN LAST).  REQ 90-029.                90-029  
004700*  01/09/91  DKM  SUMMARY REPORT TOTALS LINE ADDED PER AUDIT      91-002  
004800*                 COMMITTEE REQUEST.  REQ 91-002.                 91-002  
004900*  05/30/92  RTH  JAIL FEE RULE EXPANDED TO CONSIDER TOTAL        92-018  
005000*                 HOUSES ON BOARD, NOT JUST OWN MONOPOLIES.       92-018  
005100*                 REQ 92-018.                                     92-018  
005200*  09/14/93  DKM  CORRECTED NET WORTH TO HALVE MORTGAGED DEED     93-024  
005300*                 VALUE INSTEAD OF ZEROING IT.  REQ 93-024.       93-024  
005400*  03/03/95  RTH  RELATIVE EPT (RE) AND MONOPOLY QUALITY (MQ)     95-009  
005500*                 REQUEST TYPES ADDED FOR THE NEW STANDINGS       95-009  
005600*                 REPORT THE LEAGUE OFFICE WANTS.  REQ 95-009.    95-009  
005700*  08/21/96  PJL  TRADE-OFFER GENERATOR ADDED AS AN INTERNAL      96-031  
005800*                 SELF-TEST HOOK (UPSI-0) -- NOT REQUEST          96-031  
005900*                 DRIVEN.  REQ 96-031.                            96-031  
006000*  12/30/98  PJL  YEAR 2000 REVIEW -- NO 2-DIGIT YEAR FIELDS      98-410  
006100*                 IN THIS PROGRAM.  DATE FIELDS ARE FOR REPORT    98-410  
006200*                 HEADING DISPLAY ONLY, NOT COMPARED OR STORED.   98-410  
006300*                 SIGNED OFF PER Y2K PROJECT NO. 98-410.          98-410  
006400*  06/05/01  PJL  ADDED SOLE-BLOCKER COUNT AS ITS OWN PARAGRAPH   01-011  
006500*                 (865) SO AUCTION BID COULD SHARE IT WITH THE    01-011  
006600*                 PURCHASE DECISION LOGIC.  REQ 01-011.           01-011  
006610*  09/17/01  DKM  TRADE-OFFER GENERATOR (912) WAS BUILDING THE    01-018  
006620*                 SELF-TEST REQUEST BACKWARDS -- OFFERED/REQSTD   01-018  
006630*                 SWAPPED SO THE MIRROR CHECK NEVER SAW A REAL    01-018  
006640*                 SWAP.  CORRECTED PER REQ 01-018.                01-018  
006650*  11/14/01  DKM  MORTGAGE SELECTION (MG) WAS SETTING RES-        01-024  
006660*                 DECISION TO "Y" ON EVERY REQUEST -- MG          01-024  
006670*                 HAS NO BOOLEAN OUTCOME, ONLY A POSITION         01-024  
006680*                 LIST.  YES-COUNT WAS READING 100% OF MG         01-024  
006690*                 VOLUME ON THE SUMMARY REPORT.  REQ 01-024.      01-024  
006692*  01/08/02  RTH  DROPPED STRAY EDITORIAL WORDING FROM TWO        02-003  
006694*                 COMMENTS AND WIRED WS-BLOCK-CASH-MARGIN         02-003  
006696*                 INTO THE 300 BLOCK-PURCHASE CHECK THAT          02-003  
006698*                 HAD BEEN CARRYING THE LITERAL.  REQ             02-003  
006699*                 02-003.                                         02-003  
006700*****************************************************************         
006800*                                                                         
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER.  IBM-370.                                               
007200 OBJECT-COMPUTER.  IBM-370.                                               
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM                                                   
007500     CLASS DECISION-CODE   IS 'B' THRU 'Z'                                
007600     UPSI-0 ON STATUS IS STRATENG-SELF-TEST-ON                            
007700         OFF STATUS IS STRATENG-SELF-TEST-OFF.                            
007800*                                                                         
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100     SELECT GAME-STATE-FILE     ASSIGN TO GAMESTAT                        
008200         ORGANIZATION IS SEQUENTIAL.                                      
008300*                                                                         
008400     SELECT DECISION-REQUEST-FILE ASSIGN TO DCSNREQ                       
008500         ORGANIZATION IS SEQUENTIAL.                                      
008600*                                                                         
008700     SELECT DECISION-RESULT-FILE  ASSIGN TO DCSNRES                       
008800         ORGANIZATION IS SEQUENTIAL.                                      
008900*                                                                         
009000     SELECT SUMMARY-REPORT-FILE   ASSIGN TO RPTLINE                       
009100         ORGANIZATION IS SEQUENTIAL.                                      
009200*                                                                         
009300*STRATENGJ                                                                
009400*//STRATENG  JOB  1,NOTIFY=&SYSUID                                        
009500*//*************************************************/                     
009600*//COBRUN  EXEC IGYWCL                                                    
009700*//COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(STRATENG),DISP=SHR                 
009800*//LKED.SYSLMOD DD DSN=&SYSUID..LOAD(STRATENG),DISP=SHR                   
009900*//*************************************************/                     
010000*// IF RC = 0 THEN                                                        
010100*//*************************************************/                     
010200*//RUN     EXEC PGM=STRATENG                                              
010300*//STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                                
010400*//GAMESTAT  DD DSN=LEAGUE.PROD.GAMESTAT,DISP=SHR                         
010500*//DCSNREQ   DD DSN=LEAGUE.PROD.DCSNREQ,DISP=SHR                          
010600*//DCSNRES   DD DSN=&SYSUID..OUTPUT(DCSNRES),DISP=SHR                     
010700*//RPTLINE   DD DSN=&SYSUID..OUTPUT(STRATENG),DISP=SHR                    
010800*//SYSOUT    DD SYSOUT=*,OUTLIM=15000                                     
010900*//CEEDUMP   DD DUMMY                                                     
011000*//SYSUDUMP  DD DUMMY                                                     
011100*//*************************************************/                     
011200*// ELSE                                                                  
011300*// ENDIF                                                                 
011400*                                                                         
011500 DATA DIVISION.                                                           
011600 FILE SECTION.                                                            
011700*                                                                         
011800 FD  GAME-STATE-FILE                                                      
011900     RECORD CONTAINS 140 CHARACTERS                                       
012000     RECORDING MODE F.                                                    
012100 01  GS-PLAYER-REC.                                                       
012200     05  GS-PLAYER-ID          PIC X(08).                                 
012300     05  GS-PLAYER-CASH        PIC S9(07).                                
012400     05  GS-PLAYER-POSITION    PIC 9(02).                                 
012500     05  GS-IN-JAIL-FLAG       PIC X(01).                                 
012600     05  GS-OWNED-FLAGS        OCCURS 40 TIMES PIC X(01).                 
012700     05  GS-MORTGAGED-FLAGS    OCCURS 40 TIMES PIC X(01).                 
012800     05  GS-HOUSE-COUNTS       OCCURS 40 TIMES PIC 9(01).                 
012900     05  FILLER                PIC X(02).                                 
013000*                                                                         
013100 FD  DECISION-REQUEST-FILE                                                
013200     RECORD CONTAINS 120 CHARACTERS                                       
013300     RECORDING MODE F.                                                    
013400 01  DR-REQUEST-REC.                                                      
013500     05  DR-REQ-TYPE           PIC X(02).                                 
013600     05  DR-REQ-POSITION       PIC 9(02).                                 
013700     05  DR-REQ-AMOUNT         PIC S9(07).                                
013800     05  DR-REQ-PLAYER-ID      PIC X(08).                                 
013900     05  DR-REQ-PROPS-OFFERED  OCCURS 40 TIMES PIC X(01).                 
014000     05  DR-REQ-PROPS-REQSTD   OCCURS 40 TIMES PIC X(01).                 
014100     05  DR-REQ-CASH-OFFERED   PIC 9(07).                                 
014200     05  DR-REQ-CASH-REQSTD    PIC 9(07).                                 
014300     05  FILLER                PIC X(07).                                 
014400*                                                                         
014500 FD  DECISION-RESULT-FILE                                                 
014600     RECORD CONTAINS 100 CHARACTERS                                       
014700     RECORDING MODE F.                                                    
014800 01  DR-RESULT-REC.                                                       
014900     05  RES-TYPE              PIC X(02).                                 
015000     05  RES-DECISION          PIC X(01).                                 
015100     05  RES-AMOUNT            PIC S9(07)V99.                             
015200     05  RES-POSITIONS-GROUP.                                             
015300         10  RES-POSITIONS     OCCURS 40 TIMES PIC 9(02).                 
015400     05  RES-POSITION-COUNT    PIC 9(02).                                 
015500     05  FILLER                PIC X(06).                                 
015600*                                                                         
015700 01  DR-RESULT-POS-ALT REDEFINES DR-RESULT-REC.                           
015800*    ADDED 06/05/01 PJL -- FLAT VIEW OF THE POSITION LIST SO              
015900*    135-DISPATCH-REQUEST CAN BLANK THE WHOLE SUB-TABLE IN ONE            
016000*    MOVE INSTEAD OF AN 80-TIME SPACES LOOP.  REQ 01-011.                 
016100     05  FILLER                PIC X(12).                                 
016200     05  DR-RESULT-POS-FLAT    PIC X(80).                                 
016300     05  FILLER                PIC X(08).                                 
016400*                                                                         
016500 FD  SUMMARY-REPORT-FILE                                                  
016600     RECORDING MODE F.                                                    
016700 01  RPT-REC                   PIC X(132).                                
016800*                                                                         
016900 WORKING-STORAGE SECTION.                                                 
017000*                                                                         
017100*----------------------------------------------------------------         
017200*010-BOARD-TABLES -- STATIC DEED / RENT / PROBABILITY REFERENCE           
017300*DATA.  LOADED ONCE AT ASSEMBLY TIME VIA VALUE CLAUSES, NEVER             
017400*REBUILT AT RUN TIME.  ONE FILLER GROUP PER BOARD POSITION,               
017500*RE-VIEWED BELOW AS AN OCCURS 40 TABLE THE SAME WAY TOPACCTS              
017600*RE-VIEWS ITS REPORT HEADING LINES.                                       
017700*----------------------------------------------------------------         
017800 01  WS-POSITION-DATA-LINES.                                              
017900     05  FILLER.                                                          
018000         10  FILLER PIC 9(04) VALUE 0.                                    
018100         10  FILLER PIC 9(02) VALUE 0.                                    
018200         10  FILLER PIC 9(04) VALUE 312.                                  
018300         10  FILLER PIC 9(04) VALUE 0.                                    
018400         10  FILLER PIC 9(04) VALUE 0.                                    
018500         10  FILLER PIC 9(04) VALUE 0.                                    
018600         10  FILLER PIC 9(04) VALUE 0.                                    
018700         10  FILLER PIC 9(04) VALUE 0.                                    
018800         10  FILLER PIC 9(04) VALUE 0.                                    
018900         10  FILLER PIC 9(04) VALUE 0.                                    
019000     05  FILLER.                                                          
019100         10  FILLER PIC 9(04) VALUE 60.                                   
019200         10  FILLER PIC 9(02) VALUE 1.                                    
019300         10  FILLER PIC 9(04) VALUE 250.                                  
019400         10  FILLER PIC 9(04) VALUE 2.                                    
019500         10  FILLER PIC 9(04) VALUE 4.                                    
019600         10  FILLER PIC 9(04) VALUE 10.                                   
019700         10  FILLER PIC 9(04) VALUE 30.                                   
019800         10  FILLER PIC 9(04) VALUE 90.                                   
019900         10  FILLER PIC 9(04) VALUE 160.                                  
020000         10  FILLER PIC 9(04) VALUE 250.                                  
020100     05  FILLER.                                                          
020200         10  FILLER PIC 9(04) VALUE 0.                                    
020300         10  FILLER PIC 9(02) VALUE 0.                                    
020400         10  FILLER PIC 9(04) VALUE 250.                                  
020500         10  FILLER PIC 9(04) VALUE 0.                                    
020600         10  FILLER PIC 9(04) VALUE 0.                                    
020700         10  FILLER PIC 9(04) VALUE 0.                                    
020800         10  FILLER PIC 9(04) VALUE 0.                                    
020900         10  FILLER PIC 9(04) VALUE 0.                                    
021000         10  FILLER PIC 9(04) VALUE 0.                                    
021100         10  FILLER PIC 9(04) VALUE 0.                                    
021200     05  FILLER.                                                          
021300         10  FILLER PIC 9(04) VALUE 60.                                   
021400         10  FILLER PIC 9(02) VALUE 1.                                    
021500         10  FILLER PIC 9(04) VALUE 250.                                  
021600         10  FILLER PIC 9(04) VALUE 4.                                    
021700         10  FILLER PIC 9(04) VALUE 8.                                    
021800         10  FILLER PIC 9(04) VALUE 20.                                   
021900         10  FILLER PIC 9(04) VALUE 60.                                   
022000         10  FILLER PIC 9(04) VALUE 180.                                  
022100         10  FILLER PIC 9(04) VALUE 320.                                  
022200         10  FILLER PIC 9(04) VALUE 450.                                  
022300     05  FILLER.                                                          
022400         10  FILLER PIC 9(04) VALUE 0.                                    
022500         10  FILLER PIC 9(02) VALUE 0.                                    
022600         10  FILLER PIC 9(04) VALUE 250.                                  
022700         10  FILLER PIC 9(04) VALUE 0.                                    
022800         10  FILLER PIC 9(04) VALUE 0.                                    
022900         10  FILLER PIC 9(04) VALUE 0.                                    
023000         10  FILLER PIC 9(04) VALUE 0.                                    
023100         10  FILLER PIC 9(04) VALUE 0.                                    
023200         10  FILLER PIC 9(04) VALUE 0.                                    
023300         10  FILLER PIC 9(04) VALUE 0.                                    
023400     05  FILLER.                                                          
023500         10  FILLER PIC 9(04) VALUE 200.                                  
023600         10  FILLER PIC 9(02) VALUE 9.                                    
023700         10  FILLER PIC 9(04) VALUE 289.                                  
023800         10  FILLER PIC 9(04) VALUE 0.                                    
023900         10  FILLER PIC 9(04) VALUE 0.                                    
024000         10  FILLER PIC 9(04) VALUE 0.                                    
024100         10  FILLER PIC 9(04) VALUE 0.                                    
024200         10  FILLER PIC 9(04) VALUE 0.                                    
024300         10  FILLER PIC 9(04) VALUE 0.                                    
024400         10  FILLER PIC 9(04) VALUE 0.                                    
024500     05  FILLER.                                                          
024600         10  FILLER PIC 9(04) VALUE 100.                                  
024700         10  FILLER PIC 9(02) VALUE 2.                                    
024800         10  FILLER PIC 9(04) VALUE 250.                                  
024900         10  FILLER PIC 9(04) VALUE 6.                                    
025000         10  FILLER PIC 9(04) VALUE 12.                                   
025100         10  FILLER PIC 9(04) VALUE 30.                                   
025200         10  FILLER PIC 9(04) VALUE 90.                                   
025300         10  FILLER PIC 9(04) VALUE 270.                                  
025400         10  FILLER PIC 9(04) VALUE 400.                                  
025500         10  FILLER PIC 9(04) VALUE 550.                                  
025600     05  FILLER.                                                          
025700         10  FILLER PIC 9(04) VALUE 0.                                    
025800         10  FILLER PIC 9(02) VALUE 0.                                    
025900         10  FILLER PIC 9(04) VALUE 250.                                  
026000         10  FILLER PIC 9(04) VALUE 0.                                    
026100         10  FILLER PIC 9(04) VALUE 0.                                    
026200         10  FILLER PIC 9(04) VALUE 0.                                    
026300         10  FILLER PIC 9(04) VALUE 0.                                    
026400         10  FILLER PIC 9(04) VALUE 0.                                    
026500         10  FILLER PIC 9(04) VALUE 0.                                    
026600         10  FILLER PIC 9(04) VALUE 0.                                    
026700     05  FILLER.                                                          
026800         10  FILLER PIC 9(04) VALUE 100.                                  
026900         10  FILLER PIC 9(02) VALUE 2.                                    
027000         10  FILLER PIC 9(04) VALUE 250.                                  
027100         10  FILLER PIC 9(04) VALUE 6.                                    
027200         10  FILLER PIC 9(04) VALUE 12.                                   
027300         10  FILLER PIC 9(04) VALUE 30.                                   
027400         10  FILLER PIC 9(04) VALUE 90.                                   
027500         10  FILLER PIC 9(04) VALUE 270.                                  
027600         10  FILLER PIC 9(04) VALUE 400.                                  
027700         10  FILLER PIC 9(04) VALUE 550.                                  
027800     05  FILLER.                                                          
027900         10  FILLER PIC 9(04) VALUE 120.                                  
028000         10  FILLER PIC 9(02) VALUE 2.                                    
028100         10  FILLER PIC 9(04) VALUE 250.                                  
028200         10  FILLER PIC 9(04) VALUE 8.                                    
028300         10  FILLER PIC 9(04) VALUE 16.                                   
028400         10  FILLER PIC 9(04) VALUE 40.                                   
028500         10  FILLER PIC 9(04) VALUE 100.                                  
028600         10  FILLER PIC 9(04) VALUE 300.                                  
028700         10  FILLER PIC 9(04) VALUE 450.                                  
028800         10  FILLER PIC 9(04) VALUE 600.                                  
028900     05  FILLER.                                                          
029000         10  FILLER PIC 9(04) VALUE 0.                                    
029100         10  FILLER PIC 9(02) VALUE 0.                                    
029200         10  FILLER PIC 9(04) VALUE 620.                                  
029300         10  FILLER PIC 9(04) VALUE 0.                                    
029400         10  FILLER PIC 9(04) VALUE 0.                                    
029500         10  FILLER PIC 9(04) VALUE 0.                                    
029600         10  FILLER PIC 9(04) VALUE 0.                                    
029700         10  FILLER PIC 9(04) VALUE 0.                                    
029800         10  FILLER PIC 9(04) VALUE 0.                                    
029900         10  FILLER PIC 9(04) VALUE 0.                                    
030000     05  FILLER.                                                          
030100         10  FILLER PIC 9(04) VALUE 140.                                  
030200         10  FILLER PIC 9(02) VALUE 3.                                    
030300         10  FILLER PIC 9(04) VALUE 250.                                  
030400         10  FILLER PIC 9(04) VALUE 10.                                   
030500         10  FILLER PIC 9(04) VALUE 20.                                   
030600         10  FILLER PIC 9(04) VALUE 50.                                   
030700         10  FILLER PIC 9(04) VALUE 150.                                  
030800         10  FILLER PIC 9(04) VALUE 450.                                  
030900         10  FILLER PIC 9(04) VALUE 625.                                  
031000         10  FILLER PIC 9(04) VALUE 750.                                  
031100     05  FILLER.                                                          
031200         10  FILLER PIC 9(04) VALUE 150.                                  
031300         10  FILLER PIC 9(02) VALUE 10.                                   
031400         10  FILLER PIC 9(04) VALUE 250.                                  
031500         10  FILLER PIC 9(04) VALUE 0.                                    
031600         10  FILLER PIC 9(04) VALUE 0.                                    
031700         10  FILLER PIC 9(04) VALUE 0.                                    
031800         10  FILLER PIC 9(04) VALUE 0.                                    
031900         10  FILLER PIC 9(04) VALUE 0.                                    
032000         10  FILLER PIC 9(04) VALUE 0.                                    
032100         10  FILLER PIC 9(04) VALUE 0.                                    
032200     05  FILLER.                                                          
032300         10  FILLER PIC 9(04) VALUE 140.                                  
032400         10  FILLER PIC 9(02) VALUE 3.                                    
032500         10  FILLER PIC 9(04) VALUE 250.                                  
032600         10  FILLER PIC 9(04) VALUE 10.                                   
032700         10  FILLER PIC 9(04) VALUE 20.                                   
032800         10  FILLER PIC 9(04) VALUE 50.                                   
032900         10  FILLER PIC 9(04) VALUE 150.                                  
033000         10  FILLER PIC 9(04) VALUE 450.                                  
033100         10  FILLER PIC 9(04) VALUE 625.                                  
033200         10  FILLER PIC 9(04) VALUE 750.                                  
033300     05  FILLER.                                                          
033400         10  FILLER PIC 9(04) VALUE 160.                                  
033500         10  FILLER PIC 9(02) VALUE 3.                                    
033600         10  FILLER PIC 9(04) VALUE 250.                                  
033700         10  FILLER PIC 9(04) VALUE 12.                                   
033800         10  FILLER PIC 9(04) VALUE 24.                                   
033900         10  FILLER PIC 9(04) VALUE 60.                                   
034000         10  FILLER PIC 9(04) VALUE 180.                                  
034100         10  FILLER PIC 9(04) VALUE 500.                                  
034200         10  FILLER PIC 9(04) VALUE 700.                                  
034300         10  FILLER PIC 9(04) VALUE 900.                                  
034400     05  FILLER.                                                          
034500         10  FILLER PIC 9(04) VALUE 200.                                  
034600         10  FILLER PIC 9(02) VALUE 9.                                    
034700         10  FILLER PIC 9(04) VALUE 286.                                  
034800         10  FILLER PIC 9(04) VALUE 0.                                    
034900         10  FILLER PIC 9(04) VALUE 0.                                    
035000         10  FILLER PIC 9(04) VALUE 0.                                    
035100         10  FILLER PIC 9(04) VALUE 0.                                    
035200         10  FILLER PIC 9(04) VALUE 0.                                    
035300         10  FILLER PIC 9(04) VALUE 0.                                    
035400         10  FILLER PIC 9(04) VALUE 0.                                    
035500     05  FILLER.                                                          
035600         10  FILLER PIC 9(04) VALUE 180.                                  
035700         10  FILLER PIC 9(02) VALUE 4.                                    
035800         10  FILLER PIC 9(04) VALUE 250.                                  
035900         10  FILLER PIC 9(04) VALUE 14.                                   
036000         10  FILLER PIC 9(04) VALUE 28.                                   
036100         10  FILLER PIC 9(04) VALUE 70.                                   
036200         10  FILLER PIC 9(04) VALUE 200.                                  
036300         10  FILLER PIC 9(04) VALUE 550.                                  
036400         10  FILLER PIC 9(04) VALUE 750.                                  
036500         10  FILLER PIC 9(04) VALUE 950.                                  
036600     05  FILLER.                                                          
036700         10  FILLER PIC 9(04) VALUE 0.                                    
036800         10  FILLER PIC 9(02) VALUE 0.                                    
036900         10  FILLER PIC 9(04) VALUE 250.                                  
037000         10  FILLER PIC 9(04) VALUE 0.                                    
037100         10  FILLER PIC 9(04) VALUE 0.                                    
037200         10  FILLER PIC 9(04) VALUE 0.                                    
037300         10  FILLER PIC 9(04) VALUE 0.                                    
037400         10  FILLER PIC 9(04) VALUE 0.                                    
037500         10  FILLER PIC 9(04) VALUE 0.                                    
037600         10  FILLER PIC 9(04) VALUE 0.                                    
037700     05  FILLER.                                                          
037800         10  FILLER PIC 9(04) VALUE 180.                                  
037900         10  FILLER PIC 9(02) VALUE 4.                                    
038000         10  FILLER PIC 9(04) VALUE 250.                                  
038100         10  FILLER PIC 9(04) VALUE 14.                                   
038200         10  FILLER PIC 9(04) VALUE 28.                                   
038300         10  FILLER PIC 9(04) VALUE 70.                                   
038400         10  FILLER PIC 9(04) VALUE 200.                                  
038500         10  FILLER PIC 9(04) VALUE 550.                                  
038600         10  FILLER PIC 9(04) VALUE 750.                                  
038700         10  FILLER PIC 9(04) VALUE 950.                                  
038800     05  FILLER.                                                          
038900         10  FILLER PIC 9(04) VALUE 200.                                  
039000         10  FILLER PIC 9(02) VALUE 4.                                    
039100         10  FILLER PIC 9(04) VALUE 250.                                  
039200         10  FILLER PIC 9(04) VALUE 16.                                   
039300         10  FILLER PIC 9(04) VALUE 32.                                   
039400         10  FILLER PIC 9(04) VALUE 80.                                   
039500         10  FILLER PIC 9(04) VALUE 220.                                  
039600         10  FILLER PIC 9(04) VALUE 600.                                  
039700         10  FILLER PIC 9(04) VALUE 800.                                  
039800         10  FILLER PIC 9(04) VALUE 1000.                                 
039900     05  FILLER.                                                          
040000         10  FILLER PIC 9(04) VALUE 0.                                    
040100         10  FILLER PIC 9(02) VALUE 0.                                    
040200         10  FILLER PIC 9(04) VALUE 250.                                  
040300         10  FILLER PIC 9(04) VALUE 0.                                    
040400         10  FILLER PIC 9(04) VALUE 0.                                    
040500         10  FILLER PIC 9(04) VALUE 0.                                    
040600         10  FILLER PIC 9(04) VALUE 0.                                    
040700         10  FILLER PIC 9(04) VALUE 0.                                    
040800         10  FILLER PIC 9(04) VALUE 0.                                    
040900         10  FILLER PIC 9(04) VALUE 0.                                    
041000     05  FILLER.                                                          
041100         10  FILLER PIC 9(04) VALUE 220.                                  
041200         10  FILLER PIC 9(02) VALUE 5.                                    
041300         10  FILLER PIC 9(04) VALUE 305.                                  
041400         10  FILLER PIC 9(04) VALUE 18.                                   
041500         10  FILLER PIC 9(04) VALUE 36.                                   
041600         10  FILLER PIC 9(04) VALUE 90.                                   
041700         10  FILLER PIC 9(04) VALUE 250.                                  
041800         10  FILLER PIC 9(04) VALUE 700.                                  
041900         10  FILLER PIC 9(04) VALUE 875.                                  
042000         10  FILLER PIC 9(04) VALUE 1050.                                 
042100     05  FILLER.                                                          
042200         10  FILLER PIC 9(04) VALUE 0.                                    
042300         10  FILLER PIC 9(02) VALUE 0.                                    
042400         10  FILLER PIC 9(04) VALUE 250.                                  
042500         10  FILLER PIC 9(04) VALUE 0.                                    
042600         10  FILLER PIC 9(04) VALUE 0.                                    
042700         10  FILLER PIC 9(04) VALUE 0.                                    
042800         10  FILLER PIC 9(04) VALUE 0.                                    
042900         10  FILLER PIC 9(04) VALUE 0.                                    
043000         10  FILLER PIC 9(04) VALUE 0.                                    
043100         10  FILLER PIC 9(04) VALUE 0.                                    
043200     05  FILLER.                                                          
043300         10  FILLER PIC 9(04) VALUE 220.                                  
043400         10  FILLER PIC 9(02) VALUE 5.                                    
043500         10  FILLER PIC 9(04) VALUE 250.                                  
043600         10  FILLER PIC 9(04) VALUE 18.                                   
043700         10  FILLER PIC 9(04) VALUE 36.                                   
043800         10  FILLER PIC 9(04) VALUE 90.                                   
043900         10  FILLER PIC 9(04) VALUE 250.                                  
044000         10  FILLER PIC 9(04) VALUE 700.                                  
044100         10  FILLER PIC 9(04) VALUE 875.                                  
044200         10  FILLER PIC 9(04) VALUE 1050.                                 
044300     05  FILLER.                                                          
044400         10  FILLER PIC 9(04) VALUE 240.                                  
044500         10  FILLER PIC 9(02) VALUE 5.                                    
044600         10  FILLER PIC 9(04) VALUE 316.                                  
044700         10  FILLER PIC 9(04) VALUE 20.                                   
044800         10  FILLER PIC 9(04) VALUE 40.                                   
044900         10  FILLER PIC 9(04) VALUE 100.                                  
045000         10  FILLER PIC 9(04) VALUE 300.                                  
045100         10  FILLER PIC 9(04) VALUE 750.                                  
045200         10  FILLER PIC 9(04) VALUE 925.                                  
045300         10  FILLER PIC 9(04) VALUE 1100.                                 
045400     05  FILLER.                                                          
045500         10  FILLER PIC 9(04) VALUE 200.                                  
045600         10  FILLER PIC 9(02) VALUE 9.                                    
045700         10  FILLER PIC 9(04) VALUE 303.                                  
045800         10  FILLER PIC 9(04) VALUE 0.                                    
045900         10  FILLER PIC 9(04) VALUE 0.                                    
046000         10  FILLER PIC 9(04) VALUE 0.                                    
046100         10  FILLER PIC 9(04) VALUE 0.                                    
046200         10  FILLER PIC 9(04) VALUE 0.                                    
046300         10  FILLER PIC 9(04) VALUE 0.                                    
046400         10  FILLER PIC 9(04) VALUE 0.                                    
046500     05  FILLER.                                                          
046600         10  FILLER PIC 9(04) VALUE 260.                                  
046700         10  FILLER PIC 9(02) VALUE 6.                                    
046800         10  FILLER PIC 9(04) VALUE 250.                                  
046900         10  FILLER PIC 9(04) VALUE 22.                                   
047000         10  FILLER PIC 9(04) VALUE 44.                                   
047100         10  FILLER PIC 9(04) VALUE 110.                                  
047200         10  FILLER PIC 9(04) VALUE 330.                                  
047300         10  FILLER PIC 9(04) VALUE 800.                                  
047400         10  FILLER PIC 9(04) VALUE 975.                                  
047500         10  FILLER PIC 9(04) VALUE 1150.                                 
047600     05  FILLER.                                                          
047700         10  FILLER PIC 9(04) VALUE 260.                                  
047800         10  FILLER PIC 9(02) VALUE 6.                                    
047900         10  FILLER PIC 9(04) VALUE 250.                                  
048000         10  FILLER PIC 9(04) VALUE 22.                                   
048100         10  FILLER PIC 9(04) VALUE 44.                                   
048200         10  FILLER PIC 9(04) VALUE 110.                                  
048300         10  FILLER PIC 9(04) VALUE 330.                                  
048400         10  FILLER PIC 9(04) VALUE 800.                                  
048500         10  FILLER PIC 9(04) VALUE 975.                                  
048600         10  FILLER PIC 9(04) VALUE 1150.                                 
048700     05  FILLER.                                                          
048800         10  FILLER PIC 9(04) VALUE 150.                                  
048900         10  FILLER PIC 9(02) VALUE 10.                                   
049000         10  FILLER PIC 9(04) VALUE 250.                                  
049100         10  FILLER PIC 9(04) VALUE 0.                                    
049200         10  FILLER PIC 9(04) VALUE 0.                                    
049300         10  FILLER PIC 9(04) VALUE 0.                                    
049400         10  FILLER PIC 9(04) VALUE 0.                                    
049500         10  FILLER PIC 9(04) VALUE 0.                                    
049600         10  FILLER PIC 9(04) VALUE 0.                                    
049700         10  FILLER PIC 9(04) VALUE 0.                                    
049800     05  FILLER.                                                          
049900         10  FILLER PIC 9(04) VALUE 280.                                  
050000         10  FILLER PIC 9(02) VALUE 6.                                    
050100         10  FILLER PIC 9(04) VALUE 250.                                  
050200         10  FILLER PIC 9(04) VALUE 24.                                   
050300         10  FILLER PIC 9(04) VALUE 48.                                   
050400         10  FILLER PIC 9(04) VALUE 120.                                  
050500         10  FILLER PIC 9(04) VALUE 360.                                  
050600         10  FILLER PIC 9(04) VALUE 850.                                  
050700         10  FILLER PIC 9(04) VALUE 1025.                                 
050800         10  FILLER PIC 9(04) VALUE 1200.                                 
050900     05  FILLER.                                                          
051000         10  FILLER PIC 9(04) VALUE 0.                                    
051100         10  FILLER PIC 9(02) VALUE 0.                                    
051200         10  FILLER PIC 9(04) VALUE 250.                                  
051300         10  FILLER PIC 9(04) VALUE 0.                                    
051400         10  FILLER PIC 9(04) VALUE 0.                                    
051500         10  FILLER PIC 9(04) VALUE 0.                                    
051600         10  FILLER PIC 9(04) VALUE 0.                                    
051700         10  FILLER PIC 9(04) VALUE 0.                                    
051800         10  FILLER PIC 9(04) VALUE 0.                                    
051900         10  FILLER PIC 9(04) VALUE 0.                                    
052000     05  FILLER.                                                          
052100         10  FILLER PIC 9(04) VALUE 300.                                  
052200         10  FILLER PIC 9(02) VALUE 7.                                    
052300         10  FILLER PIC 9(04) VALUE 250.                                  
052400         10  FILLER PIC 9(04) VALUE 26.                                   
052500         10  FILLER PIC 9(04) VALUE 52.                                   
052600         10  FILLER PIC 9(04) VALUE 130.                                  
052700         10  FILLER PIC 9(04) VALUE 390.                                  
052800         10  FILLER PIC 9(04) VALUE 900.                                  
052900         10  FILLER PIC 9(04) VALUE 1100.                                 
053000         10  FILLER PIC 9(04) VALUE 1275.                                 
053100     05  FILLER.                                                          
053200         10  FILLER PIC 9(04) VALUE 300.                                  
053300         10  FILLER PIC 9(02) VALUE 7.                                    
053400         10  FILLER PIC 9(04) VALUE 250.                                  
053500         10  FILLER PIC 9(04) VALUE 26.                                   
053600         10  FILLER PIC 9(04) VALUE 52.                                   
053700         10  FILLER PIC 9(04) VALUE 130.                                  
053800         10  FILLER PIC 9(04) VALUE 390.                                  
053900         10  FILLER PIC 9(04) VALUE 900.                                  
054000         10  FILLER PIC 9(04) VALUE 1100.                                 
054100         10  FILLER PIC 9(04) VALUE 1275.                                 
054200     05  FILLER.                                                          
054300         10  FILLER PIC 9(04) VALUE 0.                                    
054400         10  FILLER PIC 9(02) VALUE 0.                                    
054500         10  FILLER PIC 9(04) VALUE 250.                                  
054600         10  FILLER PIC 9(04) VALUE 0.                                    
054700         10  FILLER PIC 9(04) VALUE 0.                                    
054800         10  FILLER PIC 9(04) VALUE 0.                                    
054900         10  FILLER PIC 9(04) VALUE 0.                                    
055000         10  FILLER PIC 9(04) VALUE 0.                                    
055100         10  FILLER PIC 9(04) VALUE 0.                                    
055200         10  FILLER PIC 9(04) VALUE 0.                                    
055300     05  FILLER.                                                          
055400         10  FILLER PIC 9(04) VALUE 320.                                  
055500         10  FILLER PIC 9(02) VALUE 7.                                    
055600         10  FILLER PIC 9(04) VALUE 250.                                  
055700         10  FILLER PIC 9(04) VALUE 28.                                   
055800         10  FILLER PIC 9(04) VALUE 56.                                   
055900         10  FILLER PIC 9(04) VALUE 150.                                  
056000         10  FILLER PIC 9(04) VALUE 450.                                  
056100         10  FILLER PIC 9(04) VALUE 1000.                                 
056200         10  FILLER PIC 9(04) VALUE 1200.                                 
056300         10  FILLER PIC 9(04) VALUE 1400.                                 
056400     05  FILLER.                                                          
056500         10  FILLER PIC 9(04) VALUE 200.                                  
056600         10  FILLER PIC 9(02) VALUE 9.                                    
056700         10  FILLER PIC 9(04) VALUE 280.                                  
056800         10  FILLER PIC 9(04) VALUE 0.                                    
056900         10  FILLER PIC 9(04) VALUE 0.                                    
057000         10  FILLER PIC 9(04) VALUE 0.                                    
057100         10  FILLER PIC 9(04) VALUE 0.                                    
057200         10  FILLER PIC 9(04) VALUE 0.                                    
057300         10  FILLER PIC 9(04) VALUE 0.                                    
057400         10  FILLER PIC 9(04) VALUE 0.                                    
057500     05  FILLER.                                                          
057600         10  FILLER PIC 9(04) VALUE 0.                                    
057700         10  FILLER PIC 9(02) VALUE 0.                                    
057800         10  FILLER PIC 9(04) VALUE 250.                                  
057900         10  FILLER PIC 9(04) VALUE 0.                                    
058000         10  FILLER PIC 9(04) VALUE 0.                                    
058100         10  FILLER PIC 9(04) VALUE 0.                                    
058200         10  FILLER PIC 9(04) VALUE 0.                                    
058300         10  FILLER PIC 9(04) VALUE 0.                                    
058400         10  FILLER PIC 9(04) VALUE 0.                                    
058500         10  FILLER PIC 9(04) VALUE 0.                                    
058600     05  FILLER.                                                          
058700         10  FILLER PIC 9(04) VALUE 350.                                  
058800         10  FILLER PIC 9(02) VALUE 8.                                    
058900         10  FILLER PIC 9(04) VALUE 250.                                  
059000         10  FILLER PIC 9(04) VALUE 35.                                   
059100         10  FILLER PIC 9(04) VALUE 70.                                   
059200         10  FILLER PIC 9(04) VALUE 175.                                  
059300         10  FILLER PIC 9(04) VALUE 500.                                  
059400         10  FILLER PIC 9(04) VALUE 1100.                                 
059500         10  FILLER PIC 9(04) VALUE 1300.                                 
059600         10  FILLER PIC 9(04) VALUE 1500.                                 
059700     05  FILLER.                                                          
059800         10  FILLER PIC 9(04) VALUE 0.                                    
059900         10  FILLER PIC 9(02) VALUE 0.                                    
060000         10  FILLER PIC 9(04) VALUE 250.                                  
060100         10  FILLER PIC 9(04) VALUE 0.                                    
060200         10  FILLER PIC 9(04) VALUE 0.                                    
060300         10  FILLER PIC 9(04) VALUE 0.                                    
060400         10  FILLER PIC 9(04) VALUE 0.                                    
060500         10  FILLER PIC 9(04) VALUE 0.                                    
060600         10  FILLER PIC 9(04) VALUE 0.                                    
060700         10  FILLER PIC 9(04) VALUE 0.                                    
060800     05  FILLER.                                                          
060900         10  FILLER PIC 9(04) VALUE 400.                                  
061000         10  FILLER PIC 9(02) VALUE 8.                                    
061100         10  FILLER PIC 9(04) VALUE 250.                                  
061200         10  FILLER PIC 9(04) VALUE 50.                                   
061300         10  FILLER PIC 9(04) VALUE 100.                                  
061400         10  FILLER PIC 9(04) VALUE 200.                                  
061500         10  FILLER PIC 9(04) VALUE 600.                                  
061600         10  FILLER PIC 9(04) VALUE 1400.                                 
061700         10  FILLER PIC 9(04) VALUE 1700.                                 
061800         10  FILLER PIC 9(04) VALUE 2000.                                 
061900*                                                                         
062000 01  WS-POSITION-TABLE REDEFINES WS-POSITION-DATA-LINES.                  
062100     05  WS-POS-ENTRY OCCURS 40 TIMES.                                    
062200         10  WS-POS-PRICE      PIC 9(04) COMP.                            
062300         10  WS-POS-GROUP      PIC 9(02) COMP.                            
062400         10  WS-POS-LAND-PROB  PIC 9(04) COMP.                            
062500         10  WS-POS-RENT       OCCURS 7 TIMES PIC 9(04) COMP.             
062600*                                                                         
062700*----------------------------------------------------------------         
062800*020-GROUP-TABLES -- COLOR GROUP QUALITY WEIGHTS, HOUSE COSTS,            
062900*AND MEMBER POSITION LISTS.  GROUP SUBSCRIPT 1-8 ARE THE EIGHT            
063000*BUILDABLE COLOR GROUPS, 9 IS RAILROADS, 10 IS UTILITIES.                 
063100*----------------------------------------------------------------         
063200 01  WS-GROUP-DATA-LINES.                                                 
063300     05  FILLER.                                                          
063400         10  FILLER PIC X(08) VALUE "BROWN   ".                           
063500         10  FILLER PIC 9(03) VALUE 85.                                   
063600         10  FILLER PIC 9(03) VALUE 50.                                   
063700         10  FILLER PIC 9(01) VALUE 2.                                    
063800         10  FILLER PIC 9(02) VALUE 1.                                    
063900         10  FILLER PIC 9(02) VALUE 3.                                    
064000         10  FILLER PIC 9(02) VALUE 0.                                    
064100         10  FILLER PIC 9(02) VALUE 0.                                    
064200     05  FILLER.                                                          
064300         10  FILLER PIC X(08) VALUE "LTBLUE  ".                           
064400         10  FILLER PIC 9(03) VALUE 95.                                   
064500         10  FILLER PIC 9(03) VALUE 50.                                   
064600         10  FILLER PIC 9(01) VALUE 3.                                    
064700         10  FILLER PIC 9(02) VALUE 6.                                    
064800         10  FILLER PIC 9(02) VALUE 8.                                    
064900         10  FILLER PIC 9(02) VALUE 9.                                    
065000         10  FILLER PIC 9(02) VALUE 0.                                    
065100     05  FILLER.                                                          
065200         10  FILLER PIC X(08) VALUE "PINK    ".                           
065300         10  FILLER PIC 9(03) VALUE 95.                                   
065400         10  FILLER PIC 9(03) VALUE 100.                                  
065500         10  FILLER PIC 9(01) VALUE 3.                                    
065600         10  FILLER PIC 9(02) VALUE 11.                                   
065700         10  FILLER PIC 9(02) VALUE 13.                                   
065800         10  FILLER PIC 9(02) VALUE 14.                                   
065900         10  FILLER PIC 9(02) VALUE 0.                                    
066000     05  FILLER.                                                          
066100         10  FILLER PIC X(08) VALUE "ORANGE  ".                           
066200         10  FILLER PIC 9(03) VALUE 100.                                  
066300         10  FILLER PIC 9(03) VALUE 100.                                  
066400         10  FILLER PIC 9(01) VALUE 3.                                    
066500         10  FILLER PIC 9(02) VALUE 16.                                   
066600         10  FILLER PIC 9(02) VALUE 18.                                   
066700         10  FILLER PIC 9(02) VALUE 19.                                   
066800         10  FILLER PIC 9(02) VALUE 0.                                    
066900     05  FILLER.                                                          
067000         10  FILLER PIC X(08) VALUE "RED     ".                           
067100         10  FILLER PIC 9(03) VALUE 105.                                  
067200         10  FILLER PIC 9(03) VALUE 150.                                  
067300         10  FILLER PIC 9(01) VALUE 3.                                    
067400         10  FILLER PIC 9(02) VALUE 21.                                   
067500         10  FILLER PIC 9(02) VALUE 23.                                   
067600         10  FILLER PIC 9(02) VALUE 24.                                   
067700         10  FILLER PIC 9(02) VALUE 0.                                    
067800     05  FILLER.                                                          
067900         10  FILLER PIC X(08) VALUE "YELLOW  ".                           
068000         10  FILLER PIC 9(03) VALUE 120.                                  
068100         10  FILLER PIC 9(03) VALUE 150.                                  
068200         10  FILLER PIC 9(01) VALUE 3.                                    
068300         10  FILLER PIC 9(02) VALUE 26.                                   
068400         10  FILLER PIC 9(02) VALUE 27.                                   
068500         10  FILLER PIC 9(02) VALUE 29.                                   
068600         10  FILLER PIC 9(02) VALUE 0.                                    
068700     05  FILLER.                                                          
068800         10  FILLER PIC X(08) VALUE "GREEN   ".                           
068900         10  FILLER PIC 9(03) VALUE 130.                                  
069000         10  FILLER PIC 9(03) VALUE 200.                                  
069100         10  FILLER PIC 9(01) VALUE 3.                                    
069200         10  FILLER PIC 9(02) VALUE 31.                                   
069300         10  FILLER PIC 9(02) VALUE 32.                                   
069400         10  FILLER PIC 9(02) VALUE 34.                                   
069500         10  FILLER PIC 9(02) VALUE 0.                                    
069600     05  FILLER.                                                          
069700         10  FILLER PIC X(08) VALUE "DARKBLUE".                           
069800         10  FILLER PIC 9(03) VALUE 115.                                  
069900         10  FILLER PIC 9(03) VALUE 200.                                  
070000         10  FILLER PIC 9(01) VALUE 2.                                    
070100         10  FILLER PIC 9(02) VALUE 37.                                   
070200         10  FILLER PIC 9(02) VALUE 39.                                   
070300         10  FILLER PIC 9(02) VALUE 0.                                    
070400         10  FILLER PIC 9(02) VALUE 0.                                    
070500     05  FILLER.                                                          
070600         10  FILLER PIC X(08) VALUE "RAILROAD".                           
070700         10  FILLER PIC 9(03) VALUE 100.                                  
070800         10  FILLER PIC 9(03) VALUE 0.                                    
070900         10  FILLER PIC 9(01) VALUE 4.                                    
071000         10  FILLER PIC 9(02) VALUE 5.                                    
071100         10  FILLER PIC 9(02) VALUE 15.                                   
071200         10  FILLER PIC 9(02) VALUE 25.                                   
071300         10  FILLER PIC 9(02) VALUE 35.                                   
071400     05  FILLER.                                                          
071500         10  FILLER PIC X(08) VALUE "UTILITY ".                           
071600         10  FILLER PIC 9(03) VALUE 90.                                   
071700         10  FILLER PIC 9(03) VALUE 0.                                    
071800         10  FILLER PIC 9(01) VALUE 2.                                    
071900         10  FILLER PIC 9(02) VALUE 12.                                   
072000         10  FILLER PIC 9(02) VALUE 28.                                   
072100         10  FILLER PIC 9(02) VALUE 0.                                    
072200         10  FILLER PIC 9(02) VALUE 0.                                    
072300*                                                                         
072400 01  WS-GROUP-TABLE REDEFINES WS-GROUP-DATA-LINES.                        
072500     05  WS-GRP-ENTRY OCCURS 10 TIMES.                                    
072600         10  WS-GRP-NAME       PIC X(08).                                 
072700         10  WS-GRP-QUALITY    PIC 9(01)V99.                              
072800         10  WS-GRP-HOUSECOST  PIC 9(03) COMP.                            
072900         10  WS-GRP-MEMBCOUNT  PIC 9(01) COMP.                            
073000         10  WS-GRP-MEMBER     OCCURS 4 TIMES PIC 9(02) COMP.             
073100*                                                                         
073200*----------------------------------------------------------------         
073300*030-BUILD-ORDER -- FIXED GROUP WALK ORDER FOR THE BUILDING               
073400*PRIORITY (BP) REQUEST, PER THE REVISED HOUSE RULE SHEET OF               
073500*07/11/90 (REQ 90-029): ORANGE, RED, DARKBLUE, YELLOW, GREEN,             
073600*PINK, LIGHTBLUE, BROWN.                                                  
073700*----------------------------------------------------------------         
073800 01  WS-BUILD-ORDER-LINE.                                                 
073900     05  FILLER PIC 9(02) VALUE 4.                                        
074000     05  FILLER PIC 9(02) VALUE 5.                                        
074100     05  FILLER PIC 9(02) VALUE 8.                                        
074200     05  FILLER PIC 9(02) VALUE 6.                                        
074300     05  FILLER PIC 9(02) VALUE 7.                                        
074400     05  FILLER PIC 9(02) VALUE 3.                                        
074500     05  FILLER PIC 9(02) VALUE 2.                                        
074600     05  FILLER PIC 9(02) VALUE 1.                                        
074700*                                                                         
074800 01  WS-BUILD-ORDER-TABLE REDEFINES WS-BUILD-ORDER-LINE.                  
074900     05  WS-BUILD-GROUP    OCCURS 8 TIMES PIC 9(02) COMP.                 
075000*                                                                         
075100*----------------------------------------------------------------         
075200*040-TYPE-DESC-TABLE -- REQUEST TYPE CODES AND THEIR PRINT-LINE           
075300*DESCRIPTIONS FOR THE SUMMARY REPORT.  SUBSCRIPT ORDER MATCHES            
075400*THE EVALUATE IN 135-DISPATCH-REQUEST.                                    
075500*----------------------------------------------------------------         
075600 01  WS-TYPE-DESC-LINES.                                                  
075700     05  FILLER.                                                          
075800         10  FILLER PIC X(02) VALUE "BY".                                 
075900         10  FILLER PIC X(24) VALUE "PURCHASE DECISION       ".           
076000     05  FILLER.                                                          
076100         10  FILLER PIC X(02) VALUE "AU".                                 
076200         10  FILLER PIC X(24) VALUE "AUCTION BID             ".           
076300     05  FILLER.                                                          
076400         10  FILLER PIC X(02) VALUE "TR".                                 
076500         10  FILLER PIC X(24) VALUE "TRADE EVALUATION        ".           
076600     05  FILLER.                                                          
076700         10  FILLER PIC X(02) VALUE "BP".                                 
076800         10  FILLER PIC X(24) VALUE "BUILDING PRIORITY       ".           
076900     05  FILLER.                                                          
077000         10  FILLER PIC X(02) VALUE "JL".                                 
077100         10  FILLER PIC X(24) VALUE "JAIL FEE DECISION       ".           
077200     05  FILLER.                                                          
077300         10  FILLER PIC X(02) VALUE "MG".                                 
077400         10  FILLER PIC X(24) VALUE "MORTGAGE SELECTION      ".           
077500     05  FILLER.                                                          
077600         10  FILLER PIC X(02) VALUE "UM".                                 
077700         10  FILLER PIC X(24) VALUE "UNMORTGAGE DECISION     ".           
077800     05  FILLER.                                                          
077900         10  FILLER PIC X(02) VALUE "NW".                                 
078000         10  FILLER PIC X(24) VALUE "NET WORTH VALUATION     ".           
078100     05  FILLER.                                                          
078200         10  FILLER PIC X(02) VALUE "RE".                                 
078300         10  FILLER PIC X(24) VALUE "RELATIVE EPT VALUATION  ".           
078400     05  FILLER.                                                          
078500         10  FILLER PIC X(02) VALUE "MQ".                                 
078600         10  FILLER PIC X(24) VALUE "MONOPOLY QUALITY SCORE  ".           
078700*                                                                         
078800 01  WS-TYPE-DESC-TABLE REDEFINES WS-TYPE-DESC-LINES.                     
078900     05  WS-TD-ENTRY OCCURS 10 TIMES.                                     
079000         10  WS-TD-CODE        PIC X(02).                                 
079100         10  WS-TD-DESC        PIC X(24).                                 
079200*                                                                         
079300*----------------------------------------------------------------         
079400*050-ENGINE-PARAMETERS -- TUNING CONSTANTS SET BY THE FLOOR               
079500*JUDGE COMMITTEE.  DO NOT CHANGE WITHOUT A REQUEST NUMBER.                
079600*----------------------------------------------------------------         
079700 77  WS-BASE-BID-PREMIUM      PIC 9V99      VALUE 0.05.                   
079800 77  WS-MAX-DEBT-RATIO        PIC 9V99      VALUE 0.15.                   
079900 77  WS-MAX-ABSOLUTE-DEBT     PIC 9(03)     VALUE 400.                    
080000 77  WS-ABSOLUTE-MIN-CASH     PIC 9(03)     VALUE 75.                     
080100 77  WS-MIN-QUALITY-RATIO     PIC 9V99      VALUE 0.85.                   
080200 77  WS-MAX-QUALITY-RATIO     PIC 9V99      VALUE 1.40.                   
080300 77  WS-TRADE-CASH-THRESHOLD  PIC 9(03)     VALUE 200.                    
080400 77  WS-UNMORTGAGE-RATE       PIC 9V99      VALUE 0.55.                   
080500 77  WS-MONOPOLY-BID-FACTOR   PIC 9V9       VALUE 1.5.                    
080600 77  WS-BLOCK-BID-FACTOR      PIC 9V9       VALUE 1.3.                    
080700 77  WS-BUILD-CASH-MARGIN     PIC 9(03)     VALUE 125.                    
080800 77  WS-UNMORT-CASH-MARGIN    PIC 9(03)     VALUE 175.                    
080900 77  WS-BLOCK-CASH-MARGIN     PIC 9(03)     VALUE 175.                    
081000 77  WS-TOTAL-HOUSE-SUPPLY    PIC 9(03)     VALUE 32.                     
081100*                                                                         
081200*----------------------------------------------------------------         
081300*060-PLAYER-TABLE -- IN-MEMORY COPY OF THE GAME STATE.  ENTRY 1           
081400*IS ALWAYS THE DECIDING PLAYER ("SELF"); ENTRIES 2 THRU                   
081500*WS-PLAYER-COUNT ARE THE OPPONENTS, IN FILE ARRIVAL ORDER.                
081600*----------------------------------------------------------------         
081700 01  WS-PLAYER-TABLE.                                                     
081800     05  WS-PLAYER-ENTRY OCCURS 8 TIMES.                                  
081900         10  WS-PLR-ID         PIC X(08).                                 
082000         10  WS-PLR-CASH       PIC S9(07).                                
082100         10  WS-PLR-POSITION   PIC 9(02).                                 
082200         10  WS-PLR-JAIL       PIC X(01).                                 
082300         10  WS-PLR-OWNED      OCCURS 40 TIMES PIC X(01).                 
082400         10  WS-PLR-MORTGAGED  OCCURS 40 TIMES PIC X(01).                 
082500         10  WS-PLR-HOUSES     OCCURS 40 TIMES PIC 9(01).                 
082600         10  FILLER            PIC X(02).                                 
082700*                                                                         
082800 01  WS-SELF-VIEW REDEFINES WS-PLAYER-TABLE.                              
082900*    ADDED 04/02/89 RTH -- LETS THE BLOCKING LOGIC ADDRESS THE            
083000*    FIRST TABLE ENTRY BY NAME INSTEAD OF BY SUBSCRIPT 1 WHEN IT          
083100*    IS TALKING ABOUT "SELF" SPECIFICALLY.  REQ 89-021.                   
083200     05  WS-SELF-ID            PIC X(08).                                 
083300     05  WS-SELF-CASH          PIC S9(07).                                
083400     05  WS-SELF-POSITION      PIC 9(02).                                 
083500     05  WS-SELF-JAIL          PIC X(01).                                 
083600     05  WS-SELF-OWNED         OCCURS 40 TIMES PIC X(01).                 
083700     05  WS-SELF-MORTGAGED     OCCURS 40 TIMES PIC X(01).                 
083800     05  WS-SELF-HOUSES        OCCURS 40 TIMES PIC 9(01).                 
083900     05  FILLER                PIC X(02).                                 
084000     05  FILLER                OCCURS 7 TIMES PIC X(140).                 
084100*                                                                         
084200*----------------------------------------------------------------         
084300*070-CONTROL-SWITCHES-AND-COUNTERS                                        
084400*----------------------------------------------------------------         
084500 01  WS-GS-EOF-SW             PIC X       VALUE 'N'.                      
084600     88  WS-GS-EOF                        VALUE 'Y'.                      
084700 01  WS-DR-EOF-SW             PIC X       VALUE 'N'.                      
084800     88  WS-DR-EOF                        VALUE 'Y'.                      
084900 01  WS-PLAYER-COUNT          PIC 9(02) COMP VALUE ZERO.                  
085000 01  WS-OPPONENT-COUNT        PIC 9(02) COMP VALUE ZERO.                  
085100 01  WS-TOTAL-REQUESTS        PIC 9(06) COMP VALUE ZERO.                  
085200 01  WS-TOTAL-HOUSES          PIC 9(04) COMP VALUE ZERO.                  
085300 01  WS-RPT-LINE-SUB          PIC 9(02) COMP VALUE ZERO.                  
085400 01  WS-SUB-1                 PIC 9(02) COMP VALUE ZERO.                  
085500 01  WS-SUB-2                 PIC 9(02) COMP VALUE ZERO.                  
085600 01  WS-SUB-3                 PIC 9(02) COMP VALUE ZERO.                  
085700 01  WS-POS-SUB               PIC 9(02) COMP VALUE ZERO.                  
085800 01  WS-TC-SUB                PIC 9(02) COMP VALUE ZERO.                  
085900 01  WS-LEVEL-SUB             PIC 9(01) COMP VALUE ZERO.                  
086000*                                                                         
086100*----------------------------------------------------------------         
086200*080-CALC-WORK-AREA -- SHARED SCRATCH FIELDS USED AS "CALLING             
086300*PARAMETERS" BY THE VALUATION PARAGRAPHS (800-870).  THE CALLER           
086400*LOADS THESE BEFORE THE PERFORM AND READS THE RESULT AFTER, THE           
086500*SAME WAY DHWSAVE'S RATE PARAGRAPHS SHARE ITS WORKING STORAGE.            
086600*----------------------------------------------------------------         
086700 01  WS-CALC-OWNED-SET        OCCURS 40 TIMES PIC X(01).                  
086800 01  WS-CALC-OPP-COUNT        PIC 9(02) COMP VALUE ZERO.                  
086900 01  WS-CALC-GROUP-SUB        PIC 9(02) COMP VALUE ZERO.                  
087000 01  WS-CALC-MEMBER-SUB       PIC 9(02) COMP VALUE ZERO.                  
087100 01  WS-CALC-BUILD-SUB        PIC 9(01) COMP VALUE ZERO.                  
087200 01  WS-CALC-PLAYER-SUB       PIC 9(02) COMP VALUE ZERO.                  
087300 01  WS-CALC-CAND-SUB         PIC 9(02) COMP VALUE ZERO.                  
087400 01  WS-CALC-POSITION         PIC 9(02) COMP VALUE ZERO.                  
087500 01  WS-CALC-MONOPOLY-SW      PIC X          VALUE 'N'.                   
087600     88  WS-CALC-IS-MONOPOLY                 VALUE 'Y'.                   
087700 01  WS-CALC-EPT              PIC 9(05)V9999 VALUE ZERO.                  
087800 01  WS-CALC-EPT-ACCUM        PIC 9(11) COMP  VALUE ZERO.                 
087900 01  WS-CALC-QUALITY          PIC 9(03)V99   VALUE ZERO.                  
088000 01  WS-CALC-NET-WORTH        PIC S9(09)     VALUE ZERO.                  
088100 01  WS-CALC-BLOCK-VALUE      PIC 9(05)V99   VALUE ZERO.                  
088200 01  WS-CALC-BLOCK-COUNT      PIC 9(02) COMP  VALUE ZERO.                 
088300 01  WS-CALC-RENT-LEVEL       PIC 9(01) COMP  VALUE ZERO.                 
088400 01  WS-CALC-MIN-HOUSES       PIC 9(01) COMP  VALUE ZERO.                 
088500 01  WS-CALC-TEMP-DEC         PIC 9(09)V99   VALUE ZERO.                  
088600 01  WS-CALC-TEMP-INT         PIC 9(09) COMP  VALUE ZERO.                 
088700 01  WS-CALC-MAX-BID          PIC 9(07) COMP  VALUE ZERO.                 
088800 01  WS-CALC-MAX-DEBT         PIC 9(07) COMP  VALUE ZERO.                 
088900 01  WS-CALC-CURR-DEBT        PIC 9(07) COMP  VALUE ZERO.                 
089000 01  WS-CALC-AVAIL-DEBT       PIC S9(07)      VALUE ZERO.                 
089100 01  WS-CALC-AFFORDABLE       PIC S9(07)      VALUE ZERO.                 
089200 01  WS-CALC-RELATIVE-EPT     PIC S9(05)V9999 VALUE ZERO.                 
089300 01  WS-CALC-AU-PRICE         PIC 9(04) COMP  VALUE ZERO.                 
089400 01  WS-CALC-BLOCK-FOUND-SW    PIC X           VALUE 'N'.                 
089500     88  WS-CALC-BLOCK-FOUND                   VALUE 'Y'.                 
089600 01  WS-CALC-OTHER-SUB         PIC 9(02) COMP  VALUE ZERO.                
089700 01  WS-CALC-OWNS-ANY-SW       PIC X           VALUE 'N'.                 
089800     88  WS-CALC-OWNS-ANY                      VALUE 'Y'.                 
089900 01  WS-CALC-BUILD-OK-SW       PIC X           VALUE 'N'.                 
090000     88  WS-CALC-BUILD-OK                      VALUE 'Y'.                 
090100 01  WS-CALC-MY-EPT            PIC 9(05)V9999  VALUE ZERO.                
090200 01  WS-CALC-TOTAL-EPT         PIC 9(07)V9999  VALUE ZERO.                
090300 01  WS-CALC-SCAN-GROUP        PIC 9(02) COMP  VALUE ZERO.                
090400 01  WS-CALC-NEED-SUB          PIC 9(02) COMP  VALUE ZERO.                
090500 01  WS-CALC-GIVE-SUB          PIC 9(02) COMP  VALUE ZERO.                
090600 01  WS-CALC-MEMBER-POS        PIC 9(02) COMP  VALUE ZERO.                
090700 01  WS-CALC-NEED-POS         PIC 9(02) COMP  VALUE ZERO.                 
090800 01  WS-CALC-PRICE-DIFF       PIC S9(05) COMP VALUE ZERO.                 
090900 01  WS-CALC-TRADE-DONE-SW    PIC X           VALUE "N".                  
091000     88  WS-CALC-TRADE-DONE                   VALUE "Y".                  
091100*                                                                         
091200*----------------------------------------------------------------         
091300*085-TRADE-WORK-AREA -- BEFORE/AFTER OWNERSHIP SETS AND QUALITY           
091400*SCORES USED BY 340-EVALUATE-TRADE AND 345-GENERATE-TRADE-OFFERS.         
091500*ADDED 02/22/90 DKM PER REQ 90-006.                                       
091600*----------------------------------------------------------------         
091700 01  WS-TR-SELF-BEFORE        OCCURS 40 TIMES PIC X(01).                  
091800 01  WS-TR-SELF-AFTER         OCCURS 40 TIMES PIC X(01).                  
091900 01  WS-TR-OPP-BEFORE         OCCURS 40 TIMES PIC X(01).                  
092000 01  WS-TR-OPP-AFTER          OCCURS 40 TIMES PIC X(01).                  
092100 01  WS-TR-QUALITY-SELF-BEF   PIC 9(03)V99 VALUE ZERO.                    
092200 01  WS-TR-QUALITY-SELF-AFT   PIC 9(03)V99 VALUE ZERO.                    
092300 01  WS-TR-QUALITY-OPP-BEF    PIC 9(03)V99 VALUE ZERO.                    
092400 01  WS-TR-QUALITY-OPP-AFT    PIC 9(03)V99 VALUE ZERO.                    
092500 01  WS-TR-EPT-SELF-BEF       PIC 9(05)V9999 VALUE ZERO.                  
092600 01  WS-TR-EPT-SELF-AFT       PIC 9(05)V9999 VALUE ZERO.                  
092700 01  WS-TR-PROPOSER-SUB       PIC 9(02) COMP VALUE ZERO.                  
092800 01  WS-TR-NET-CASH           PIC S9(07)     VALUE ZERO.                  
092900 01  WS-TR-WE-GAIN-SW         PIC X          VALUE 'N'.                   
093000     88  WS-TR-WE-GAIN                       VALUE 'Y'.                   
093100 01  WS-TR-THEY-GAIN-SW       PIC X          VALUE 'N'.                   
093200     88  WS-TR-THEY-GAIN                     VALUE 'Y'.                   
093300 01  WS-TR-FOUND-SW           PIC X          VALUE 'N'.                   
093400     88  WS-TR-FOUND                         VALUE 'Y'.                   
093500*                                                                         
093600*----------------------------------------------------------------         
093700*090-MORTGAGE-WORK-AREA -- CANDIDATE LIST FOR 400-SELECT-                 
093800*MORTGAGES, SORTED IN PLACE BY THE SHOP'S USUAL BUBBLE-COMPARE            
093900*PARAGRAPHS (NO SORT VERB -- THE CANDIDATE LIST IS TOO SHORT TO           
094000*BOTHER MERGE/SORT WITH, THE SAME JUDGEMENT CNWYLIFE MAKES ABOUT          
094100*ITS NEIGHBOUR TABLE).  ADDED 11/08/89 RTH PER REQ 89-058.                
094200*----------------------------------------------------------------         
094300 01  WS-MG-CANDIDATE-COUNT    PIC 9(02) COMP VALUE ZERO.                  
094400 01  WS-MG-CANDIDATES.                                                    
094500     05  WS-MG-CAND-ENTRY OCCURS 40 TIMES.                                
094600         10  WS-MG-CAND-POS      PIC 9(02) COMP.                          
094700         10  WS-MG-CAND-VALUE    PIC 9(05) COMP.                          
094800         10  WS-MG-CAND-MONO-SW  PIC X.                                   
094900             88  WS-MG-CAND-MONO             VALUE 'Y'.                   
095000         10  WS-MG-CAND-QUALITY  PIC 9(03)V99.                            
095100 01  WS-MG-RUNNING-TOTAL      PIC 9(07) COMP VALUE ZERO.                  
095200 01  WS-MG-SWAP-SW            PIC X          VALUE 'N'.                   
095300     88  WS-MG-SWAP-MADE                     VALUE 'Y'.                   
095400 01  WS-MG-TEMP-ENTRY.                                                    
095500     05  WS-MG-TEMP-POS       PIC 9(02) COMP.                             
095600     05  WS-MG-TEMP-VALUE     PIC 9(05) COMP.                             
095700     05  WS-MG-TEMP-MONO-SW   PIC X.                                      
095800     05  WS-MG-TEMP-QUALITY   PIC 9(03)V99.                               
095900*                                                                         
096000*----------------------------------------------------------------         
096100*095-TYPE-COUNTERS -- REQUESTS-SEEN AND YES-DECISIONS TALLIES,            
096200*ONE PAIR PER REQUEST TYPE, SUBSCRIPT ORDER MATCHING WS-TD-ENTRY          
096300*ABOVE.  ADDED 01/09/91 DKM PER AUDIT COMMITTEE REQUEST.                  
096400*----------------------------------------------------------------         
096500 01  WS-TYPE-COUNTERS.                                                    
096600     05  WS-TC-ENTRY OCCURS 10 TIMES.                                     
096700         10  WS-TC-REQ-COUNT   PIC 9(06) COMP VALUE ZERO.                 
096800         10  WS-TC-YES-COUNT   PIC 9(06) COMP VALUE ZERO.                 
096900*                                                                         
097000*----------------------------------------------------------------         
097100*100-DATE-WORK-AREA -- TODAY'S DATE FOR THE REPORT HEADING,               
097200*PULLED WITH ACCEPT FROM DATE (NOT FUNCTION CURRENT-DATE --               
097300*THIS SHOP DID NOT HAVE THE INTRINSIC FUNCTION LIBRARY ON THE             
097400*370 WHEN THIS WAS FIRST WRITTEN AND NOBODY HAS SEEN A REASON             
097500*TO CHANGE IT SINCE).                                                     
097600*----------------------------------------------------------------         
097700 01  WS-TODAY-DATE            PIC 9(06)      VALUE ZERO.                  
097800 01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-DATE.                          
097900     05  WS-TODAY-YY           PIC 9(02).                                 
098000     05  WS-TODAY-MM           PIC 9(02).                                 
098100     05  WS-TODAY-DD           PIC 9(02).                                 
098200*                                                                         
098300*----------------------------------------------------------------         
098400*110-REPORT-LINES -- SUMMARY REPORT HEADING, DETAIL, AND TOTAL            
098500*LINE LAYOUTS.  HEADING LINES ARE FILLER LITERALS RE-VIEWED AS            
098600*AN OCCURS TABLE THE WAY TOPACCTS DOES ITS REPORT HEADINGS.               
098700*----------------------------------------------------------------         
098800 01  WS-RPT-HEADER-LINES.                                                 
098900     05  WS-RPT-HDR-LN1.                                                  
099000         10  FILLER PIC X(50) VALUE                                       
099100             "STRATEGIC DECISION BATCH ENGINE - SUMMARY REPORT".          
099200         10  FILLER PIC X(12) VALUE "  RUN DATE ".                        
099300         10  WS-HDR-DATE-OUT   PIC X(08) VALUE SPACES.                    
099400         10  FILLER PIC X(62) VALUE SPACES.                               
099500     05  WS-RPT-HDR-LN2.                                                  
099600         10  FILLER PIC X(04) VALUE "TY".                                 
099700         10  FILLER PIC X(26) VALUE "DESCRIPTION".                        
099800         10  FILLER PIC X(10) VALUE "REQUESTS".                           
099900         10  FILLER PIC X(12) VALUE "ACCEPT-YES".                         
100000         10  FILLER PIC X(80) VALUE SPACES.                               
100100     05  WS-RPT-HDR-LN3.                                                  
100200         10  FILLER PIC X(66)                                             
100300             VALUE "============================================".        
100400         10  FILLER PIC X(66) VALUE SPACES.                               
100500*                                                                         
100600 01  WS-RPT-HDR-LN REDEFINES WS-RPT-HEADER-LINES                          
100700                              OCCURS 3 TIMES PIC X(132).                  
100800*                                                                         
100900 01  WS-RPT-DETAIL-LINE.                                                  
101000     05  WS-RD-TYPE            PIC X(02).                                 
101100     05  FILLER                PIC X(02) VALUE SPACES.                    
101200     05  WS-RD-DESC            PIC X(24).                                 
101300     05  FILLER                PIC X(02) VALUE SPACES.                    
101400     05  WS-RD-REQ-COUNT       PIC ZZZ,ZZ9.                               
101500     05  FILLER                PIC X(04) VALUE SPACES.                    
101600     05  WS-RD-YES-COUNT       PIC ZZZ,ZZ9.                               
101700     05  FILLER                PIC X(84) VALUE SPACES.                    
101800*                                                                         
101900 01  WS-RPT-TOTAL-LINE.                                                   
102000     05  FILLER                PIC X(66)                                  
102100         VALUE "============================================".            
102200     05  FILLER                PIC X(66) VALUE SPACES.                    
102300*                                                                         
102400 01  WS-RPT-GRAND-LINE.                                                   
102500     05 FILLER PIC X(28) VALUE "TOTAL REQUESTS PROCESSED: " .             
102600     05  WS-RG-TOTAL           PIC ZZZ,ZZ9.                               
102700     05  FILLER                PIC X(97) VALUE SPACES.                    
102800*                                                                         
102900 01  WS-PRT-LINE               PIC X(132) VALUE SPACES.                   
103000*                                                                         
103100*****************************************************************         
103200*                    PROCEDURE DIVISION                                   
103300*****************************************************************         
103400 PROCEDURE DIVISION.                                                      
103500*                                                                         
103600 100-PRIMARY.                                                             
103700     PERFORM 105-OPEN-FILES                                               
103800     PERFORM 110-LOAD-GAME-STATE                                          
103900     PERFORM 115-OBTAIN-RUN-DATE                                          
104000     PERFORM 117-WRITE-REPORT-HEADERS                                     
104100             VARYING WS-RPT-LINE-SUB FROM 1 BY 1                          
104200             UNTIL WS-RPT-LINE-SUB > 3                                    
104300     PERFORM 120-PROCESS-REQUESTS UNTIL WS-DR-EOF                         
104400     PERFORM 190-WRITE-SUMMARY-REPORT                                     
104500     IF STRATENG-SELF-TEST-ON                                             
104600         PERFORM 900-SELF-TEST                                            
104700     END-IF                                                               
104800     PERFORM 195-CLOSE-FILES                                              
104900     STOP RUN.                                                            
105000*                                                                         
105100 105-OPEN-FILES.                                                          
105200     OPEN INPUT  GAME-STATE-FILE                                          
105300     OPEN INPUT  DECISION-REQUEST-FILE                                    
105400     OPEN OUTPUT DECISION-RESULT-FILE                                     
105500     OPEN OUTPUT SUMMARY-REPORT-FILE.                                     
105600*                                                                         
105700 110-LOAD-GAME-STATE.                                                     
105800     PERFORM 112-READ-PLAYER-RECORD THRU 112-EXIT UNTIL WS-GS-EOF         
105900     IF WS-PLAYER-COUNT > 0                                               
106000         COMPUTE WS-OPPONENT-COUNT = WS-PLAYER-COUNT - 1                  
106100     END-IF.                                                              
106200*                                                                         
106300 112-READ-PLAYER-RECORD.                                                  
106400     READ GAME-STATE-FILE                                                 
106500         AT END                                                           
106600             MOVE 'Y' TO WS-GS-EOF-SW                                     
106700             GO TO 112-EXIT                                               
106800     END-READ                                                             
106900     ADD 1 TO WS-PLAYER-COUNT                                             
107000     IF WS-PLAYER-COUNT > 8                                               
107100         MOVE 'Y' TO WS-GS-EOF-SW                                         
107200         SUBTRACT 1 FROM WS-PLAYER-COUNT                                  
107300         GO TO 112-EXIT                                                   
107400     END-IF                                                               
107500     MOVE GS-PLAYER-ID       TO WS-PLR-ID (WS-PLAYER-COUNT)               
107600     MOVE GS-PLAYER-CASH     TO WS-PLR-CASH (WS-PLAYER-COUNT)             
107700     MOVE GS-PLAYER-POSITION TO WS-PLR-POSITION (WS-PLAYER-COUNT)         
107800     MOVE GS-IN-JAIL-FLAG    TO WS-PLR-JAIL (WS-PLAYER-COUNT)             
107900     PERFORM 113-COPY-BITMAPS                                             
108000             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40.        
108100 112-EXIT.                                                                
108200     EXIT.                                                                
108300*                                                                         
108400 113-COPY-BITMAPS.                                                        
108500     MOVE GS-OWNED-FLAGS (WS-POS-SUB)                                     
108600          TO WS-PLR-OWNED (WS-PLAYER-COUNT, WS-POS-SUB)                   
108700     MOVE GS-MORTGAGED-FLAGS (WS-POS-SUB)                                 
108800          TO WS-PLR-MORTGAGED (WS-PLAYER-COUNT, WS-POS-SUB)               
108900     MOVE GS-HOUSE-COUNTS (WS-POS-SUB)                                    
109000          TO WS-PLR-HOUSES (WS-PLAYER-COUNT, WS-POS-SUB)                  
109100*    05/03/91 DKM -- WS-TOTAL-HOUSES IS THE RAW SUM OF THE                
109200*        HOUSE-COUNT                                                      
109300*    BYTE ACROSS EVERY PLAYER AND POSITION, HOTELS INCLUDED AT            
109400*        THEIR                                                            
109500*    STORED VALUE OF 5 -- NOT A BUILDING COUNT.  REQ 91-009.              
109600     ADD WS-PLR-HOUSES (WS-PLAYER-COUNT, WS-POS-SUB) TO                   
109700         WS-TOTAL-HOUSES.                                                 
109800*                                                                         
109900 115-OBTAIN-RUN-DATE.                                                     
110000     ACCEPT WS-TODAY-DATE FROM DATE                                       
110100     MOVE WS-TODAY-MM TO WS-HDR-DATE-OUT (1:2)                            
110200     MOVE '/'         TO WS-HDR-DATE-OUT (3:1)                            
110300     MOVE WS-TODAY-DD TO WS-HDR-DATE-OUT (4:2)                            
110400     MOVE '/'         TO WS-HDR-DATE-OUT (6:1)                            
110500     MOVE WS-TODAY-YY TO WS-HDR-DATE-OUT (7:2).                           
110600*                                                                         
110700 117-WRITE-REPORT-HEADERS.                                                
110800     MOVE WS-RPT-HDR-LN (WS-RPT-LINE-SUB) TO WS-PRT-LINE                  
110900     MOVE WS-PRT-LINE TO RPT-REC                                          
111000     WRITE RPT-REC.                                                       
111100*                                                                         
111200 120-PROCESS-REQUESTS.                                                    
111300     PERFORM 130-PROCESS-REQUEST THRU 130-EXIT.                           
111400*                                                                         
111500 130-PROCESS-REQUEST.                                                     
111600     READ DECISION-REQUEST-FILE                                           
111700         AT END                                                           
111800             MOVE 'Y' TO WS-DR-EOF-SW                                     
111900             GO TO 130-EXIT                                               
112000     END-READ                                                             
112100     ADD 1 TO WS-TOTAL-REQUESTS                                           
112200     PERFORM 135-DISPATCH-REQUEST THRU 135-EXIT                           
112300     WRITE DR-RESULT-REC.                                                 
112400 130-EXIT.                                                                
112500     EXIT.                                                                
112600*                                                                         
112700 135-DISPATCH-REQUEST.                                                    
112800     MOVE SPACES  TO DR-RESULT-REC                                        
112900     MOVE DR-REQ-TYPE TO RES-TYPE                                         
113000     MOVE SPACES  TO RES-DECISION                                         
113100     MOVE ZERO    TO RES-AMOUNT                                           
113200     MOVE ZERO    TO RES-POSITION-COUNT                                   
113300     EVALUATE DR-REQ-TYPE                                                 
113400         WHEN "BY"                                                        
113500             MOVE 1 TO WS-TC-SUB                                          
113600             PERFORM 300-DECIDE-PURCHASE THRU 300-EXIT                    
113700         WHEN "AU"                                                        
113800             MOVE 2 TO WS-TC-SUB                                          
113900             PERFORM 320-DECIDE-AUCTION-BID THRU 320-EXIT                 
114000         WHEN "TR"                                                        
114100             MOVE 3 TO WS-TC-SUB                                          
114200             PERFORM 340-EVALUATE-TRADE THRU 340-EXIT                     
114300         WHEN "BP"                                                        
114400             MOVE 4 TO WS-TC-SUB                                          
114500             PERFORM 360-DECIDE-BUILD-PRIORITY THRU 360-EXIT              
114600         WHEN "JL"                                                        
114700             MOVE 5 TO WS-TC-SUB                                          
114800             PERFORM 380-DECIDE-JAIL-FEE THRU 380-EXIT                    
114900         WHEN "MG"                                                        
115000             MOVE 6 TO WS-TC-SUB                                          
115100             PERFORM 400-SELECT-MORTGAGES THRU 400-EXIT                   
115200         WHEN "UM"                                                        
115300             MOVE 7 TO WS-TC-SUB                                          
115400             PERFORM 420-DECIDE-UNMORTGAGE THRU 420-EXIT                  
115500         WHEN "NW"                                                        
115600             MOVE 8 TO WS-TC-SUB                                          
115700             MOVE 1 TO WS-CALC-PLAYER-SUB                                 
115800             PERFORM 840-COMPUTE-NET-WORTH                                
115900             MOVE WS-CALC-NET-WORTH TO RES-AMOUNT                         
116000         WHEN "RE"                                                        
116100             MOVE 9 TO WS-TC-SUB                                          
116200             PERFORM 850-COMPUTE-RELATIVE-EPT                             
116300             MOVE WS-CALC-RELATIVE-EPT TO RES-AMOUNT                      
116400         WHEN "MQ"                                                        
116500             MOVE 10 TO WS-TC-SUB                                         
116600             PERFORM 830-LOAD-OWNED-SET                                   
116700             PERFORM 860-COMPUTE-QUALITY                                  
116800             MOVE WS-CALC-QUALITY TO RES-AMOUNT                           
116900         WHEN OTHER                                                       
117000             GO TO 135-EXIT                                               
117100     END-EVALUATE                                                         
117200     ADD 1 TO WS-TC-REQ-COUNT (WS-TC-SUB)                                 
117300     IF RES-DECISION = "Y"                                                
117400         ADD 1 TO WS-TC-YES-COUNT (WS-TC-SUB)                             
117500     END-IF.                                                              
117600 135-EXIT.                                                                
117700     EXIT.                                                                
117800*                                                                         
117900 190-WRITE-SUMMARY-REPORT.                                                
118000     PERFORM 192-WRITE-DETAIL-LINE                                        
118100             VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10             
118200     MOVE WS-RPT-TOTAL-LINE TO WS-PRT-LINE                                
118300     MOVE WS-PRT-LINE TO RPT-REC                                          
118400     WRITE RPT-REC                                                        
118500     MOVE WS-TOTAL-REQUESTS TO WS-RG-TOTAL                                
118600     MOVE WS-RPT-GRAND-LINE TO WS-PRT-LINE                                
118700     MOVE WS-PRT-LINE TO RPT-REC                                          
118800     WRITE RPT-REC.                                                       
118900*                                                                         
119000 192-WRITE-DETAIL-LINE.                                                   
119100     MOVE SPACES               TO WS-RPT-DETAIL-LINE                      
119200     MOVE WS-TD-CODE (WS-SUB-1)  TO WS-RD-TYPE                            
119300     MOVE WS-TD-DESC (WS-SUB-1)  TO WS-RD-DESC                            
119400     MOVE WS-TC-REQ-COUNT (WS-SUB-1) TO WS-RD-REQ-COUNT                   
119500     MOVE WS-TC-YES-COUNT (WS-SUB-1) TO WS-RD-YES-COUNT                   
119600     MOVE WS-RPT-DETAIL-LINE   TO WS-PRT-LINE                             
119700     MOVE WS-PRT-LINE          TO RPT-REC                                 
119800     WRITE RPT-REC.                                                       
119900*                                                                         
120000 195-CLOSE-FILES.                                                         
120100     CLOSE GAME-STATE-FILE                                                
120200     CLOSE DECISION-REQUEST-FILE                                          
120300     CLOSE DECISION-RESULT-FILE                                           
120400     CLOSE SUMMARY-REPORT-FILE.                                           
120500*                                                                         
120600*****************************************************************         
120700*300 -- PURCHASE DECISION (BY)                                            
120800*****************************************************************         
120900 300-DECIDE-PURCHASE.                                                     
121000     COMPUTE WS-SUB-2 = DR-REQ-POSITION + 1                               
121100     MOVE WS-POS-GROUP (WS-SUB-2) TO WS-CALC-GROUP-SUB                    
121200     COMPUTE WS-CALC-AFFORDABLE = WS-SELF-CASH - DR-REQ-AMOUNT            
121300     IF WS-CALC-AFFORDABLE < WS-ABSOLUTE-MIN-CASH                         
121400         MOVE "N" TO RES-DECISION                                         
121500         GO TO 300-EXIT                                                   
121600     END-IF                                                               
121700     IF WS-CALC-GROUP-SUB = 0                                             
121800         MOVE "Y" TO RES-DECISION                                         
121900         GO TO 300-EXIT                                                   
122000     END-IF                                                               
122100     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
122200     PERFORM 830-LOAD-OWNED-SET                                           
122300     MOVE "Y" TO WS-CALC-OWNED-SET (WS-SUB-2)                             
122400     PERFORM 800-TEST-MONOPOLY                                            
122500     IF WS-CALC-IS-MONOPOLY                                               
122600         MOVE "Y" TO RES-DECISION                                         
122700         GO TO 300-EXIT                                                   
122800     END-IF                                                               
122900     PERFORM 305-CHECK-BLOCK-CANDIDATE                                    
123000             VARYING WS-SUB-3 FROM 2 BY 1                                 
123100             UNTIL WS-SUB-3 > WS-PLAYER-COUNT                             
123200     IF WS-CALC-AFFORDABLE NOT <                                          
123210             WS-BLOCK-CASH-MARGIN                                         
123300         MOVE "Y" TO RES-DECISION                                         
123400     ELSE                                                                 
123500         MOVE "N" TO RES-DECISION                                         
123600     END-IF.                                                              
123700 300-EXIT.                                                                
123800     EXIT.                                                                
123900*                                                                         
124000 305-CHECK-BLOCK-CANDIDATE.                                               
124100     MOVE WS-SUB-3 TO WS-CALC-PLAYER-SUB                                  
124200     PERFORM 830-LOAD-OWNED-SET                                           
124300     MOVE "Y" TO WS-CALC-OWNED-SET (WS-SUB-2)                             
124400     PERFORM 800-TEST-MONOPOLY                                            
124500     IF WS-CALC-IS-MONOPOLY                                               
124600         MOVE WS-SUB-3 TO WS-CALC-CAND-SUB                                
124700         PERFORM 865-SOLE-BLOCKER-COUNT                                   
124800         IF WS-CALC-BLOCK-COUNT = 0                                       
124900             MOVE "Y" TO RES-DECISION                                     
125000             GO TO 300-EXIT                                               
125100         END-IF                                                           
125200     END-IF.                                                              
125300*                                                                         
125400*****************************************************************         
125500*320 -- AUCTION BID DECISION (AU)                                         
125600*****************************************************************         
125700 320-DECIDE-AUCTION-BID.                                                  
125800     COMPUTE WS-SUB-2 = DR-REQ-POSITION + 1                               
125900     MOVE WS-POS-PRICE (WS-SUB-2) TO WS-CALC-AU-PRICE                     
126000     IF WS-CALC-AU-PRICE = 0                                              
126100         MOVE 100 TO WS-CALC-AU-PRICE                                     
126200     END-IF                                                               
126300     MOVE WS-POS-GROUP (WS-SUB-2) TO WS-CALC-GROUP-SUB                    
126400     COMPUTE WS-CALC-TEMP-DEC =                                           
126500             WS-CALC-AU-PRICE * (1 + WS-BASE-BID-PREMIUM)                 
126600     MOVE WS-CALC-TEMP-DEC TO WS-CALC-MAX-BID                             
126700     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
126800     PERFORM 830-LOAD-OWNED-SET                                           
126900     MOVE "Y" TO WS-CALC-OWNED-SET (WS-SUB-2)                             
127000     PERFORM 800-TEST-MONOPOLY                                            
127100     IF WS-CALC-IS-MONOPOLY                                               
127200         COMPUTE WS-CALC-TEMP-DEC =                                       
127300                 WS-CALC-MAX-BID * WS-MONOPOLY-BID-FACTOR                 
127400         MOVE WS-CALC-TEMP-DEC TO WS-CALC-MAX-BID                         
127500     ELSE                                                                 
127600         PERFORM 325-CHECK-AUCTION-BLOCK                                  
127700                 VARYING WS-SUB-3 FROM 2 BY 1                             
127800                 UNTIL WS-SUB-3 > WS-PLAYER-COUNT                         
127900     END-IF                                                               
128000     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
128100     PERFORM 840-COMPUTE-NET-WORTH                                        
128200     COMPUTE WS-CALC-TEMP-DEC = WS-CALC-NET-WORTH *                       
128300         WS-MAX-DEBT-RATIO                                                
128400     MOVE WS-CALC-TEMP-DEC TO WS-CALC-TEMP-INT                            
128500     IF WS-CALC-TEMP-INT > WS-MAX-ABSOLUTE-DEBT                           
128600         MOVE WS-MAX-ABSOLUTE-DEBT TO WS-CALC-MAX-DEBT                    
128700     ELSE                                                                 
128800         MOVE WS-CALC-TEMP-INT TO WS-CALC-MAX-DEBT                        
128900     END-IF                                                               
129000     MOVE ZERO TO WS-CALC-CURR-DEBT                                       
129100     PERFORM 327-ACCUM-MORTGAGE-DEBT                                      
129200             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
129300     COMPUTE WS-CALC-AVAIL-DEBT = WS-CALC-MAX-DEBT -                      
129400         WS-CALC-CURR-DEBT                                                
129500     COMPUTE WS-CALC-AFFORDABLE =                                         
129600             WS-SELF-CASH + WS-CALC-AVAIL-DEBT -                          
129700                 WS-ABSOLUTE-MIN-CASH                                     
129800     IF WS-CALC-AFFORDABLE < WS-CALC-MAX-BID                              
129900         IF WS-CALC-AFFORDABLE < 0                                        
130000             MOVE ZERO TO WS-CALC-MAX-BID                                 
130100         ELSE                                                             
130200             MOVE WS-CALC-AFFORDABLE TO WS-CALC-MAX-BID                   
130300         END-IF                                                           
130400     END-IF                                                               
130500     IF WS-CALC-MAX-BID NOT > DR-REQ-AMOUNT                               
130600         MOVE ZERO TO RES-AMOUNT                                          
130700     ELSE                                                                 
130800         COMPUTE WS-CALC-TEMP-INT = DR-REQ-AMOUNT + 10                    
130900         IF WS-CALC-TEMP-INT < WS-CALC-MAX-BID                            
131000             MOVE WS-CALC-TEMP-INT TO RES-AMOUNT                          
131100         ELSE                                                             
131200             MOVE WS-CALC-MAX-BID TO RES-AMOUNT                           
131300         END-IF                                                           
131400     END-IF.                                                              
131500 320-EXIT.                                                                
131600     EXIT.                                                                
131700*                                                                         
131800 325-CHECK-AUCTION-BLOCK.                                                 
131900     MOVE WS-SUB-3 TO WS-CALC-PLAYER-SUB                                  
132000     PERFORM 830-LOAD-OWNED-SET                                           
132100     MOVE "Y" TO WS-CALC-OWNED-SET (WS-SUB-2)                             
132200     PERFORM 800-TEST-MONOPOLY                                            
132300     IF WS-CALC-IS-MONOPOLY                                               
132400         MOVE WS-SUB-3 TO WS-CALC-CAND-SUB                                
132500         PERFORM 865-SOLE-BLOCKER-COUNT                                   
132600         IF WS-CALC-BLOCK-COUNT = 0                                       
132700             COMPUTE WS-CALC-TEMP-DEC =                                   
132800                     WS-CALC-MAX-BID * WS-BLOCK-BID-FACTOR                
132900             MOVE WS-CALC-TEMP-DEC TO WS-CALC-MAX-BID                     
133000         END-IF                                                           
133100*        06/19/89 DKM -- STOP AFTER FIRST MATCHING OPPONENT,              
133200*        WHETHER OR NOT THE PREMIUM WAS ACTUALLY APPLIED.                 
133300*        REQ 89-037.                                                      
133400         MOVE WS-PLAYER-COUNT TO WS-SUB-3                                 
133500     END-IF.                                                              
133600*                                                                         
133700 327-ACCUM-MORTGAGE-DEBT.                                                 
133800     IF WS-SELF-MORTGAGED (WS-POS-SUB) = "Y"                              
133900         COMPUTE WS-CALC-TEMP-INT = WS-POS-PRICE (WS-POS-SUB) / 2         
134000         ADD WS-CALC-TEMP-INT TO WS-CALC-CURR-DEBT                        
134100     END-IF.                                                              
134200*                                                                         
134300*****************************************************************         
134400*340 -- TRADE EVALUATION (TR)                                             
134500*****************************************************************         
134600 340-EVALUATE-TRADE.                                                      
134700     MOVE "N" TO WS-TR-FOUND-SW                                           
134800     PERFORM 341-FIND-PROPOSER                                            
134900             VARYING WS-SUB-1 FROM 2 BY 1                                 
135000             UNTIL WS-SUB-1 > WS-PLAYER-COUNT                             
135100     IF NOT WS-TR-FOUND                                                   
135200         MOVE "N" TO RES-DECISION                                         
135300         GO TO 340-EXIT                                                   
135400     END-IF                                                               
135500     COMPUTE WS-TR-NET-CASH = DR-REQ-CASH-OFFERED -                       
135600         DR-REQ-CASH-REQSTD                                               
135700     COMPUTE WS-CALC-AFFORDABLE =                                         
135800             WS-SELF-CASH + DR-REQ-CASH-OFFERED -                         
135900                 DR-REQ-CASH-REQSTD                                       
136000     IF WS-CALC-AFFORDABLE < WS-ABSOLUTE-MIN-CASH                         
136100         MOVE "N" TO RES-DECISION                                         
136200         GO TO 340-EXIT                                                   
136300     END-IF                                                               
136400     PERFORM 342-BUILD-TRADE-SETS                                         
136500             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
136600     PERFORM 346-LOAD-SELF-BEFORE                                         
136700             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
136800     PERFORM 860-COMPUTE-QUALITY                                          
136900     MOVE WS-CALC-QUALITY TO WS-TR-QUALITY-SELF-BEF                       
137000     PERFORM 347-LOAD-SELF-AFTER                                          
137100             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
137200     PERFORM 860-COMPUTE-QUALITY                                          
137300     MOVE WS-CALC-QUALITY TO WS-TR-QUALITY-SELF-AFT                       
137400     PERFORM 348-LOAD-OPP-BEFORE                                          
137500             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
137600     PERFORM 860-COMPUTE-QUALITY                                          
137700     MOVE WS-CALC-QUALITY TO WS-TR-QUALITY-OPP-BEF                        
137800     PERFORM 349-LOAD-OPP-AFTER                                           
137900             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
138000     PERFORM 860-COMPUTE-QUALITY                                          
138100     MOVE WS-CALC-QUALITY TO WS-TR-QUALITY-OPP-AFT                        
138200     MOVE "N" TO WS-TR-WE-GAIN-SW                                         
138300     IF WS-TR-QUALITY-SELF-AFT > WS-TR-QUALITY-SELF-BEF                   
138400         MOVE "Y" TO WS-TR-WE-GAIN-SW                                     
138500     END-IF                                                               
138600     MOVE "N" TO WS-TR-THEY-GAIN-SW                                       
138700     IF WS-TR-QUALITY-OPP-AFT > WS-TR-QUALITY-OPP-BEF                     
138800         MOVE "Y" TO WS-TR-THEY-GAIN-SW                                   
138900     END-IF                                                               
139000     IF (NOT WS-TR-WE-GAIN) AND (NOT WS-TR-THEY-GAIN)                     
139100         PERFORM 346-LOAD-SELF-BEFORE                                     
139200                 VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB >        
139300                     40                                                   
139400         MOVE WS-OPPONENT-COUNT TO WS-CALC-OPP-COUNT                      
139500         PERFORM 810-COMPUTE-EPT                                          
139600         MOVE WS-CALC-EPT TO WS-TR-EPT-SELF-BEF                           
139700         PERFORM 347-LOAD-SELF-AFTER                                      
139800                 VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB >        
139900                     40                                                   
140000         PERFORM 810-COMPUTE-EPT                                          
140100         MOVE WS-CALC-EPT TO WS-TR-EPT-SELF-AFT                           
140200         IF WS-TR-EPT-SELF-AFT > WS-TR-EPT-SELF-BEF                       
140300             MOVE "Y" TO RES-DECISION                                     
140400         ELSE                                                             
140500             IF WS-TR-EPT-SELF-AFT = WS-TR-EPT-SELF-BEF                   
140600                     AND WS-TR-NET-CASH > 0                               
140700                 MOVE "Y" TO RES-DECISION                                 
140800             ELSE                                                         
140900                 MOVE "N" TO RES-DECISION                                 
141000             END-IF                                                       
141100         END-IF                                                           
141200         GO TO 340-EXIT                                                   
141300     END-IF                                                               
141400     COMPUTE WS-CALC-TEMP-DEC =                                           
141500             WS-TR-QUALITY-SELF-AFT * WS-MAX-QUALITY-RATIO                
141600     IF WS-TR-QUALITY-OPP-AFT > WS-CALC-TEMP-DEC                          
141700         MOVE "N" TO RES-DECISION                                         
141800         GO TO 340-EXIT                                                   
141900     END-IF                                                               
142000     COMPUTE WS-CALC-TEMP-DEC =                                           
142100             WS-TR-QUALITY-OPP-AFT * WS-MIN-QUALITY-RATIO                 
142200     IF WS-TR-QUALITY-SELF-AFT NOT < WS-CALC-TEMP-DEC                     
142300         MOVE "Y" TO RES-DECISION                                         
142400         GO TO 340-EXIT                                                   
142500     END-IF                                                               
142600     IF WS-TR-THEY-GAIN AND (NOT WS-TR-WE-GAIN)                           
142700         IF WS-TR-NET-CASH > WS-TRADE-CASH-THRESHOLD                      
142800             MOVE "Y" TO RES-DECISION                                     
142900         ELSE                                                             
143000             MOVE "N" TO RES-DECISION                                     
143100         END-IF                                                           
143200         GO TO 340-EXIT                                                   
143300     END-IF                                                               
143400     MOVE "Y" TO RES-DECISION.                                            
143500 340-EXIT.                                                                
143600     EXIT.                                                                
143700*                                                                         
143800 341-FIND-PROPOSER.                                                       
143900     IF (NOT WS-TR-FOUND)                                                 
144000             AND WS-PLR-ID (WS-SUB-1) = DR-REQ-PLAYER-ID                  
144100         MOVE "Y" TO WS-TR-FOUND-SW                                       
144200         MOVE WS-SUB-1 TO WS-TR-PROPOSER-SUB                              
144300     END-IF.                                                              
144400*                                                                         
144500 342-BUILD-TRADE-SETS.                                                    
144600     MOVE WS-SELF-OWNED (WS-POS-SUB) TO WS-TR-SELF-BEFORE                 
144700         (WS-POS-SUB)                                                     
144800     MOVE WS-SELF-OWNED (WS-POS-SUB) TO WS-TR-SELF-AFTER                  
144900         (WS-POS-SUB)                                                     
145000     IF DR-REQ-PROPS-REQSTD (WS-POS-SUB) = "Y"                            
145100         MOVE "N" TO WS-TR-SELF-AFTER (WS-POS-SUB)                        
145200     END-IF                                                               
145300     IF DR-REQ-PROPS-OFFERED (WS-POS-SUB) = "Y"                           
145400         MOVE "Y" TO WS-TR-SELF-AFTER (WS-POS-SUB)                        
145500     END-IF                                                               
145600     MOVE WS-PLR-OWNED (WS-TR-PROPOSER-SUB, WS-POS-SUB)                   
145700          TO WS-TR-OPP-BEFORE (WS-POS-SUB)                                
145800     MOVE WS-PLR-OWNED (WS-TR-PROPOSER-SUB, WS-POS-SUB)                   
145900          TO WS-TR-OPP-AFTER (WS-POS-SUB)                                 
146000     IF DR-REQ-PROPS-OFFERED (WS-POS-SUB) = "Y"                           
146100         MOVE "N" TO WS-TR-OPP-AFTER (WS-POS-SUB)                         
146200     END-IF                                                               
146300     IF DR-REQ-PROPS-REQSTD (WS-POS-SUB) = "Y"                            
146400         MOVE "Y" TO WS-TR-OPP-AFTER (WS-POS-SUB)                         
146500     END-IF.                                                              
146600*                                                                         
146700 346-LOAD-SELF-BEFORE.                                                    
146800     MOVE WS-TR-SELF-BEFORE (WS-POS-SUB) TO WS-CALC-OWNED-SET             
146900         (WS-POS-SUB).                                                    
147000*                                                                         
147100 347-LOAD-SELF-AFTER.                                                     
147200     MOVE WS-TR-SELF-AFTER (WS-POS-SUB) TO WS-CALC-OWNED-SET              
147300         (WS-POS-SUB).                                                    
147400*                                                                         
147500 348-LOAD-OPP-BEFORE.                                                     
147600     MOVE WS-TR-OPP-BEFORE (WS-POS-SUB) TO WS-CALC-OWNED-SET              
147700         (WS-POS-SUB).                                                    
147800*                                                                         
147900 349-LOAD-OPP-AFTER.                                                      
148000     MOVE WS-TR-OPP-AFTER (WS-POS-SUB) TO WS-CALC-OWNED-SET               
148100         (WS-POS-SUB).                                                    
148200*                                                                         
148300*                                                                         
148400******************************************************************        
148500**800 -- SHARED VALUATION HELPERS                                         
148600**THESE PARAGRAPHS ARE PERFORMED BY THE DECISION-RULE PARAGRAPHS          
148700**ABOVE.  THEY TAKE THEIR INPUT FROM AND LEAVE THEIR RESULT IN THE        
148800**080-CALC-WORK-AREA SCRATCH FIELDS -- THERE IS NO CALL VERB ON           
148900**THIS SHOP'S COMPILER OPTION SET, SO THIS IS HOW A SUBROUTINE            
149000**LOOKS IN A ONE-DECK PROGRAM.  ADDED 02/19/89 RTH PER REQ 89-016.        
149100******************************************************************        
149200 800-TEST-MONOPOLY.                                                       
149300     MOVE "Y" TO WS-CALC-MONOPOLY-SW                                      
149400     PERFORM 805-CHECK-MEMBER-OWNED                                       
149500             VARYING WS-CALC-MEMBER-SUB FROM 1 BY 1                       
149600             UNTIL WS-CALC-MEMBER-SUB > WS-GRP-MEMBCOUNT                  
149700                 (WS-CALC-GROUP-SUB).                                     
149800*                                                                         
149900 805-CHECK-MEMBER-OWNED.                                                  
150000     COMPUTE WS-CALC-MEMBER-POS =                                         
150100             WS-GRP-MEMBER (WS-CALC-GROUP-SUB, WS-CALC-MEMBER-SUB)        
150200                 + 1                                                      
150300     IF WS-CALC-OWNED-SET (WS-CALC-MEMBER-POS) NOT = "Y"                  
150400         MOVE "N" TO WS-CALC-MONOPOLY-SW                                  
150500     END-IF.                                                              
150600*                                                                         
150700 810-COMPUTE-EPT.                                                         
150800     MOVE ZERO TO WS-CALC-EPT-ACCUM                                       
150900     PERFORM 812-ACCUM-POSITION-EPT                                       
151000             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
151100     COMPUTE WS-CALC-EPT = WS-CALC-EPT-ACCUM / 10000.                     
151200*                                                                         
151300 812-ACCUM-POSITION-EPT.                                                  
151400     IF WS-CALC-OWNED-SET (WS-POS-SUB) = "Y"                              
151500             AND WS-POS-GROUP (WS-POS-SUB) > 0                            
151600             AND WS-POS-GROUP (WS-POS-SUB) < 9                            
151700         MOVE WS-POS-GROUP (WS-POS-SUB) TO WS-CALC-GROUP-SUB              
151800         PERFORM 800-TEST-MONOPOLY                                        
151900         IF WS-CALC-IS-MONOPOLY                                           
152000             MOVE 2 TO WS-CALC-RENT-LEVEL                                 
152100         ELSE                                                             
152200             MOVE 1 TO WS-CALC-RENT-LEVEL                                 
152300         END-IF                                                           
152400         COMPUTE WS-CALC-EPT-ACCUM = WS-CALC-EPT-ACCUM +                  
152500                 (WS-POS-LAND-PROB (WS-POS-SUB) *                         
152600                  WS-POS-RENT (WS-POS-SUB, WS-CALC-RENT-LEVEL) *          
152700                  WS-CALC-OPP-COUNT)                                      
152800     END-IF.                                                              
152900*                                                                         
153000 820-COMPUTE-BLOCK-VALUE.                                                 
153100*    GIVEN WS-CALC-POSITION (0-39), LEAVES WS-CALC-BLOCK-VALUE.           
153200*    ONLY MEANINGFUL WHEN AN OPPONENT HOLDS THE POSITION'S GROUP          
153300*    EXCEPT FOR THIS ONE SQUARE -- GROUP SUBSCRIPT ZERO                   
153400*    MEANS NO GROUP.  PER REQ 89-016.                                     
153500     COMPUTE WS-SUB-2 = WS-CALC-POSITION + 1                              
153600     MOVE WS-POS-GROUP (WS-SUB-2) TO WS-CALC-GROUP-SUB                    
153700     MOVE ZERO TO WS-CALC-BLOCK-VALUE                                     
153800     IF WS-CALC-GROUP-SUB = 0                                             
153900         GO TO 820-EXIT                                                   
154000     END-IF                                                               
154100     MOVE "N" TO WS-CALC-BLOCK-FOUND-SW                                   
154200     PERFORM 822-CHECK-OPPONENT-BLOCK                                     
154300             VARYING WS-SUB-3 FROM 2 BY 1 UNTIL WS-SUB-3 >                
154400                 WS-PLAYER-COUNT                                          
154500     IF WS-CALC-BLOCK-FOUND                                               
154600         COMPUTE WS-CALC-TEMP-DEC =                                       
154700                 WS-POS-PRICE (WS-SUB-2) * WS-GRP-QUALITY                 
154800                     (WS-CALC-GROUP-SUB)                                  
154900         COMPUTE WS-CALC-TEMP-DEC = WS-CALC-TEMP-DEC * 0.5                
155000         MOVE WS-CALC-TEMP-DEC TO WS-CALC-BLOCK-VALUE                     
155100     END-IF.                                                              
155200 820-EXIT.                                                                
155300     EXIT.                                                                
155400*                                                                         
155500 822-CHECK-OPPONENT-BLOCK.                                                
155600     IF NOT WS-CALC-BLOCK-FOUND                                           
155700         MOVE WS-SUB-3 TO WS-CALC-PLAYER-SUB                              
155800         PERFORM 830-LOAD-OWNED-SET                                       
155900         MOVE "Y" TO WS-CALC-OWNED-SET (WS-SUB-2)                         
156000         PERFORM 800-TEST-MONOPOLY                                        
156100         IF WS-CALC-IS-MONOPOLY                                           
156200             MOVE "Y" TO WS-CALC-BLOCK-FOUND-SW                           
156300         END-IF                                                           
156400     END-IF.                                                              
156500*                                                                         
156600 830-LOAD-OWNED-SET.                                                      
156700*    GIVEN WS-CALC-PLAYER-SUB, COPIES THAT PLAYER'S OWNERSHIP             
156800*    BITMAP INTO THE SCRATCH SET THE OTHER 800-SERIES PARAGRAPHS          
156900*    SHARE.                                                               
157000     PERFORM 832-COPY-OWNED-FLAG                                          
157100             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40.        
157200*                                                                         
157300 832-COPY-OWNED-FLAG.                                                     
157400     MOVE WS-PLR-OWNED (WS-CALC-PLAYER-SUB, WS-POS-SUB)                   
157500          TO WS-CALC-OWNED-SET (WS-POS-SUB).                              
157600*                                                                         
157700 840-COMPUTE-NET-WORTH.                                                   
157800*    GIVEN WS-CALC-PLAYER-SUB, LEAVES WS-CALC-NET-WORTH.                  
157900     MOVE WS-PLR-CASH (WS-CALC-PLAYER-SUB) TO WS-CALC-NET-WORTH           
158000     PERFORM 842-ACCUM-NET-WORTH-POS                                      
158100             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40.        
158200*                                                                         
158300 842-ACCUM-NET-WORTH-POS.                                                 
158400     IF WS-PLR-OWNED (WS-CALC-PLAYER-SUB, WS-POS-SUB) = "Y"               
158500         IF WS-PLR-MORTGAGED (WS-CALC-PLAYER-SUB, WS-POS-SUB) =           
158600             "Y"                                                          
158700             COMPUTE WS-CALC-TEMP-INT = WS-POS-PRICE (WS-POS-SUB)         
158800                 / 2                                                      
158900             ADD WS-CALC-TEMP-INT TO WS-CALC-NET-WORTH                    
159000         ELSE                                                             
159100             ADD WS-POS-PRICE (WS-POS-SUB) TO WS-CALC-NET-WORTH           
159200             IF WS-POS-GROUP (WS-POS-SUB) = 0                             
159300                 MOVE 100 TO WS-CALC-TEMP-INT                             
159400             ELSE                                                         
159500                 MOVE WS-GRP-HOUSECOST (WS-POS-GROUP (WS-POS-SUB))        
159600                      TO WS-CALC-TEMP-INT                                 
159700             END-IF                                                       
159800             COMPUTE WS-CALC-TEMP-INT =                                   
159900                     WS-PLR-HOUSES (WS-CALC-PLAYER-SUB,                   
160000                         WS-POS-SUB)                                      
160100                     * WS-CALC-TEMP-INT                                   
160200             ADD WS-CALC-TEMP-INT TO WS-CALC-NET-WORTH                    
160300         END-IF                                                           
160400     END-IF.                                                              
160500*                                                                         
160600 850-COMPUTE-RELATIVE-EPT.                                                
160700*    SELF'S EPT (AGAINST THE FULL OPPONENT COUNT) LESS THE AVERAGE        
160800*    OF EACH OPPONENT'S OWN EPT (EACH AGAINST WS-PLAYER-COUNT-1).         
160900     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
161000     PERFORM 830-LOAD-OWNED-SET                                           
161100     MOVE WS-OPPONENT-COUNT TO WS-CALC-OPP-COUNT                          
161200     PERFORM 810-COMPUTE-EPT                                              
161300     MOVE WS-CALC-EPT TO WS-CALC-MY-EPT                                   
161400     MOVE WS-CALC-EPT TO WS-CALC-TOTAL-EPT                                
161500     COMPUTE WS-CALC-OPP-COUNT = WS-PLAYER-COUNT - 1                      
161600     PERFORM 852-ACCUM-OPPONENT-EPT                                       
161700             VARYING WS-SUB-1 FROM 2 BY 1 UNTIL WS-SUB-1 >                
161800                 WS-PLAYER-COUNT                                          
161900     COMPUTE WS-CALC-RELATIVE-EPT =                                       
162000             WS-CALC-MY-EPT - (WS-CALC-TOTAL-EPT /                        
162100                 WS-PLAYER-COUNT).                                        
162200*                                                                         
162300 852-ACCUM-OPPONENT-EPT.                                                  
162400     MOVE WS-SUB-1 TO WS-CALC-PLAYER-SUB                                  
162500     PERFORM 830-LOAD-OWNED-SET                                           
162600     PERFORM 810-COMPUTE-EPT                                              
162700     ADD WS-CALC-EPT TO WS-CALC-TOTAL-EPT.                                
162800*                                                                         
162900 860-COMPUTE-QUALITY.                                                     
163000*    SUMS THE QUALITY WEIGHT OF EVERY GROUP FULLY COVERED BY THE          
163100*    OWNERSHIP SET IN WS-CALC-OWNED-SET.  USED FOR REAL PLAYER            
163200*    ENTRIES AND FOR THE HYPOTHETICAL BEFORE/AFTER SETS 340               
163300*        BUILDS.                                                          
163400     MOVE ZERO TO WS-CALC-QUALITY                                         
163500     PERFORM 862-ACCUM-GROUP-QUALITY                                      
163600             VARYING WS-CALC-GROUP-SUB FROM 1 BY 1                        
163700             UNTIL WS-CALC-GROUP-SUB > 10.                                
163800*                                                                         
163900 862-ACCUM-GROUP-QUALITY.                                                 
164000     PERFORM 800-TEST-MONOPOLY                                            
164100     IF WS-CALC-IS-MONOPOLY                                               
164200         ADD WS-GRP-QUALITY (WS-CALC-GROUP-SUB) TO WS-CALC-QUALITY        
164300     END-IF.                                                              
164400*                                                                         
164500 865-SOLE-BLOCKER-COUNT.                                                  
164600*    GIVEN WS-CALC-GROUP-SUB, WS-SUB-2 (POSITION SUBSCRIPT) AND           
164700*    WS-CALC-CAND-SUB (THE CANDIDATE OPPONENT), COUNTS HOW MANY           
164800*    *OTHER* OPPONENTS ALSO HOLD A PIECE OF THE GROUP WITHOUT             
164900*    HOLDING THIS PARTICULAR POSITION -- I.E. WHETHER THE                 
165000*    CANDIDATE WOULD BE THE ONLY BLOCKER LEFT.  REQ 89-037.               
165100     MOVE ZERO TO WS-CALC-BLOCK-COUNT                                     
165200     PERFORM 867-CHECK-OTHER-OPPONENT                                     
165300             VARYING WS-CALC-OTHER-SUB FROM 2 BY 1                        
165400             UNTIL WS-CALC-OTHER-SUB > WS-PLAYER-COUNT.                   
165500*                                                                         
165600 867-CHECK-OTHER-OPPONENT.                                                
165700     IF WS-CALC-OTHER-SUB NOT = WS-CALC-CAND-SUB                          
165800         IF WS-PLR-OWNED (WS-CALC-OTHER-SUB, WS-SUB-2) NOT = "Y"          
165900             PERFORM 868-CHECK-GROUP-OWNERSHIP                            
166000         END-IF                                                           
166100     END-IF.                                                              
166200*                                                                         
166300 868-CHECK-GROUP-OWNERSHIP.                                               
166400     MOVE "N" TO WS-CALC-OWNS-ANY-SW                                      
166500     PERFORM 869-CHECK-MEMBER-OWNERSHIP                                   
166600             VARYING WS-CALC-MEMBER-SUB FROM 1 BY 1                       
166700             UNTIL WS-CALC-MEMBER-SUB > WS-GRP-MEMBCOUNT                  
166800                 (WS-CALC-GROUP-SUB)                                      
166900     IF WS-CALC-OWNS-ANY                                                  
167000         ADD 1 TO WS-CALC-BLOCK-COUNT                                     
167100     END-IF.                                                              
167200*                                                                         
167300 869-CHECK-MEMBER-OWNERSHIP.                                              
167400     COMPUTE WS-CALC-MEMBER-POS =                                         
167500             WS-GRP-MEMBER (WS-CALC-GROUP-SUB, WS-CALC-MEMBER-SUB)        
167600                 + 1                                                      
167700     IF WS-PLR-OWNED (WS-CALC-OTHER-SUB, WS-CALC-MEMBER-POS) = "Y"        
167800         MOVE "Y" TO WS-CALC-OWNS-ANY-SW                                  
167900     END-IF.                                                              
168000*                                                                         
168100 870-BUILDING-DECISION.                                                   
168200*    GIVEN WS-CALC-POSITION (0-39, ONE OF SELF'S OWN GROUP),              
168300*        LEAVES                                                           
168400*    WS-CALC-BUILD-OK-SW.  APPLIES THE EVEN-BUILD RULE AND THE            
168500*    BANK-SUPPLY / CASH-MARGIN CHECKS FROM THE 07/11/90 HOUSE             
168600*    RULE SHEET, REQ 90-029.                                              
168700     MOVE "N" TO WS-CALC-BUILD-OK-SW                                      
168800     COMPUTE WS-SUB-2 = WS-CALC-POSITION + 1                              
168900     MOVE WS-POS-GROUP (WS-SUB-2) TO WS-CALC-GROUP-SUB                    
169000     IF WS-CALC-GROUP-SUB = 0 OR WS-CALC-GROUP-SUB > 8                    
169100         GO TO 870-EXIT                                                   
169200     END-IF                                                               
169300     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
169400     PERFORM 830-LOAD-OWNED-SET                                           
169500     PERFORM 800-TEST-MONOPOLY                                            
169600     IF NOT WS-CALC-IS-MONOPOLY                                           
169700         GO TO 870-EXIT                                                   
169800     END-IF                                                               
169900     IF (WS-TOTAL-HOUSE-SUPPLY - WS-TOTAL-HOUSES) NOT > 0                 
170000         GO TO 870-EXIT                                                   
170100     END-IF                                                               
170200     COMPUTE WS-CALC-AFFORDABLE =                                         
170300             WS-SELF-CASH - WS-GRP-HOUSECOST (WS-CALC-GROUP-SUB)          
170400     IF WS-CALC-AFFORDABLE < WS-BUILD-CASH-MARGIN                         
170500         GO TO 870-EXIT                                                   
170600     END-IF                                                               
170700     MOVE 9 TO WS-CALC-MIN-HOUSES                                         
170800     PERFORM 872-FIND-MIN-HOUSES                                          
170900             VARYING WS-CALC-MEMBER-SUB FROM 1 BY 1                       
171000             UNTIL WS-CALC-MEMBER-SUB > WS-GRP-MEMBCOUNT                  
171100                 (WS-CALC-GROUP-SUB)                                      
171200     IF WS-SELF-HOUSES (WS-SUB-2) > WS-CALC-MIN-HOUSES                    
171300         GO TO 870-EXIT                                                   
171400     END-IF                                                               
171500     IF WS-SELF-HOUSES (WS-SUB-2) NOT < 4                                 
171600         GO TO 870-EXIT                                                   
171700     END-IF                                                               
171800     MOVE "Y" TO WS-CALC-BUILD-OK-SW.                                     
171900 870-EXIT.                                                                
172000     EXIT.                                                                
172100*                                                                         
172200 872-FIND-MIN-HOUSES.                                                     
172300     COMPUTE WS-CALC-MEMBER-POS =                                         
172400             WS-GRP-MEMBER (WS-CALC-GROUP-SUB, WS-CALC-MEMBER-SUB)        
172500                 + 1                                                      
172600     IF WS-SELF-HOUSES (WS-CALC-MEMBER-POS) < WS-CALC-MIN-HOUSES          
172700         MOVE WS-SELF-HOUSES (WS-CALC-MEMBER-POS) TO                      
172800             WS-CALC-MIN-HOUSES                                           
172900     END-IF.                                                              
173000*                                                                         
173100******************************************************************        
173200**360 -- BUILDING PRIORITY (BP)                                           
173300******************************************************************        
173400 360-DECIDE-BUILD-PRIORITY.                                               
173500     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
173600     PERFORM 830-LOAD-OWNED-SET                                           
173700     MOVE ZERO TO RES-POSITION-COUNT                                      
173800     PERFORM 362-WALK-BUILD-GROUP                                         
173900             VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 8.             
174000 360-EXIT.                                                                
174100     EXIT.                                                                
174200*                                                                         
174300 362-WALK-BUILD-GROUP.                                                    
174400     MOVE WS-BUILD-GROUP (WS-SUB-1) TO WS-CALC-GROUP-SUB                  
174500     PERFORM 800-TEST-MONOPOLY                                            
174600*    04/02/99 DKM -- WALKS THE MEMBERS ON WS-CALC-BUILD-SUB, NOT          
174700*    WS-CALC-MEMBER-SUB -- 870 CALLS DOWN INTO 800-TEST-MONOPOLY          
174800*    WHICH DRIVES WS-CALC-MEMBER-SUB ITSELF AND WOULD STEP ON             
174900*    THIS LOOP IF WE SHARED IT.  REQ 99-006.                              
175000     IF WS-CALC-IS-MONOPOLY                                               
175100         PERFORM 364-CHECK-BUILD-MEMBER                                   
175200                 VARYING WS-CALC-BUILD-SUB FROM 1 BY 1                    
175300                 UNTIL WS-CALC-BUILD-SUB > WS-GRP-MEMBCOUNT               
175400                     (WS-CALC-GROUP-SUB)                                  
175500     END-IF.                                                              
175600*                                                                         
175700 364-CHECK-BUILD-MEMBER.                                                  
175800     MOVE WS-GRP-MEMBER (WS-CALC-GROUP-SUB, WS-CALC-BUILD-SUB)            
175900          TO WS-CALC-POSITION                                             
176000     PERFORM 870-BUILDING-DECISION THRU 870-EXIT                          
176100     IF WS-CALC-BUILD-OK                                                  
176200         ADD 1 TO RES-POSITION-COUNT                                      
176300         MOVE WS-CALC-POSITION TO RES-POSITIONS                           
176400             (RES-POSITION-COUNT)                                         
176500     END-IF.                                                              
176600*                                                                         
176700******************************************************************        
176800**380 -- JAIL FEE DECISION (JL)                                           
176900******************************************************************        
177000 380-DECIDE-JAIL-FEE.                                                     
177100     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
177200     PERFORM 830-LOAD-OWNED-SET                                           
177300     MOVE "N" TO WS-CALC-MONOPOLY-SW                                      
177400     PERFORM 385-CHECK-ANY-MONOPOLY                                       
177500             VARYING WS-CALC-GROUP-SUB FROM 1 BY 1                        
177600             UNTIL WS-CALC-GROUP-SUB > 10                                 
177700     IF WS-CALC-IS-MONOPOLY                                               
177800         MOVE "Y" TO RES-DECISION                                         
177900         GO TO 380-EXIT                                                   
178000     END-IF                                                               
178100     IF WS-TOTAL-HOUSES > 10                                              
178200         MOVE "Y" TO RES-DECISION                                         
178300     ELSE                                                                 
178400         MOVE "N" TO RES-DECISION                                         
178500     END-IF.                                                              
178600 380-EXIT.                                                                
178700     EXIT.                                                                
178800*                                                                         
178900 385-CHECK-ANY-MONOPOLY.                                                  
179000     IF NOT WS-CALC-IS-MONOPOLY                                           
179100         PERFORM 800-TEST-MONOPOLY                                        
179200         IF WS-CALC-IS-MONOPOLY                                           
179300             MOVE 10 TO WS-CALC-GROUP-SUB                                 
179400         END-IF                                                           
179500     END-IF.                                                              
179600*                                                                         
179700******************************************************************        
179800**400 -- MORTGAGE SELECTION (MG)                                          
179900******************************************************************        
180000 400-SELECT-MORTGAGES.                                                    
180010*    11/14/01 DKM -- MG HAS NO BOOLEAN OUTCOME; DO NOT SET        01-024  
180020*    RES-DECISION HERE.  REQ 01-024.                              01-024  
180100     MOVE ZERO TO WS-MG-CANDIDATE-COUNT                                   
180200     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
180300     PERFORM 830-LOAD-OWNED-SET                                           
180400     PERFORM 402-COLLECT-CANDIDATE                                        
180500             VARYING WS-POS-SUB FROM 1 BY 1 UNTIL WS-POS-SUB > 40         
180600     PERFORM 404-SORT-CANDIDATES THRU 404-EXIT                            
180700     MOVE ZERO TO WS-MG-RUNNING-TOTAL                                     
180800     MOVE ZERO TO RES-POSITION-COUNT                                      
180900     PERFORM 408-TAKE-CANDIDATE                                           
181000             VARYING WS-SUB-1 FROM 1 BY 1                                 
181100             UNTIL WS-SUB-1 > WS-MG-CANDIDATE-COUNT.                      
181300 400-EXIT.                                                                
181400     EXIT.                                                                
181500*                                                                         
181600 402-COLLECT-CANDIDATE.                                                   
181700     IF WS-SELF-OWNED (WS-POS-SUB) = "Y"                                  
181800             AND WS-SELF-MORTGAGED (WS-POS-SUB) NOT = "Y"                 
181900             AND WS-SELF-HOUSES (WS-POS-SUB) = 0                          
182000         ADD 1 TO WS-MG-CANDIDATE-COUNT                                   
182100         COMPUTE WS-MG-CAND-POS (WS-MG-CANDIDATE-COUNT) =                 
182200             WS-POS-SUB - 1                                               
182300         COMPUTE WS-MG-CAND-VALUE (WS-MG-CANDIDATE-COUNT) =               
182400                 WS-POS-PRICE (WS-POS-SUB) / 2                            
182500         MOVE "N" TO WS-MG-CAND-MONO-SW (WS-MG-CANDIDATE-COUNT)           
182600         IF WS-POS-GROUP (WS-POS-SUB) = 0                                 
182700             MOVE ZERO TO WS-MG-CAND-QUALITY                              
182800                 (WS-MG-CANDIDATE-COUNT)                                  
182900         ELSE                                                             
183000             MOVE WS-POS-GROUP (WS-POS-SUB) TO WS-CALC-GROUP-SUB          
183100             PERFORM 800-TEST-MONOPOLY                                    
183200             IF WS-CALC-IS-MONOPOLY                                       
183300                 MOVE "Y" TO WS-MG-CAND-MONO-SW                           
183400                     (WS-MG-CANDIDATE-COUNT)                              
183500             END-IF                                                       
183600             MOVE WS-GRP-QUALITY (WS-CALC-GROUP-SUB)                      
183700                  TO WS-MG-CAND-QUALITY (WS-MG-CANDIDATE-COUNT)           
183800         END-IF                                                           
183900     END-IF.                                                              
184000*                                                                         
184100*    404/406/407 -- IN-PLACE BUBBLE SORT, NON-MONOPOLY CANDIDATES         
184200*    AHEAD OF MONOPOLY ONES, ASCENDING QUALITY WITHIN EACH CLASS,         
184300*    ASCENDING POSITION AS THE FINAL TIEBREAK.  REQ 89-058.               
184400 404-SORT-CANDIDATES.                                                     
184500     MOVE "Y" TO WS-MG-SWAP-SW                                            
184600     PERFORM 406-BUBBLE-PASS UNTIL NOT WS-MG-SWAP-MADE.                   
184700 404-EXIT.                                                                
184800     EXIT.                                                                
184900*                                                                         
185000 406-BUBBLE-PASS.                                                         
185100     MOVE "N" TO WS-MG-SWAP-SW                                            
185200     PERFORM 407-COMPARE-ADJACENT                                         
185300             VARYING WS-SUB-2 FROM 1 BY 1                                 
185400             UNTIL WS-SUB-2 > WS-MG-CANDIDATE-COUNT - 1.                  
185500*                                                                         
185600 407-COMPARE-ADJACENT.                                                    
185700     COMPUTE WS-SUB-3 = WS-SUB-2 + 1                                      
185800     IF (WS-MG-CAND-MONO-SW (WS-SUB-2) > WS-MG-CAND-MONO-SW               
185900         (WS-SUB-3))                                                      
186000             OR ((WS-MG-CAND-MONO-SW (WS-SUB-2) =                         
186100                 WS-MG-CAND-MONO-SW (WS-SUB-3))                           
186200                 AND (WS-MG-CAND-QUALITY (WS-SUB-2) >                     
186300                      WS-MG-CAND-QUALITY (WS-SUB-3)))                     
186400             OR ((WS-MG-CAND-MONO-SW (WS-SUB-2) =                         
186500                 WS-MG-CAND-MONO-SW (WS-SUB-3))                           
186600                 AND (WS-MG-CAND-QUALITY (WS-SUB-2) =                     
186700                      WS-MG-CAND-QUALITY (WS-SUB-3))                      
186800                 AND (WS-MG-CAND-POS (WS-SUB-2) > WS-MG-CAND-POS          
186900                     (WS-SUB-3)))                                         
187000         MOVE WS-MG-CAND-ENTRY (WS-SUB-2) TO WS-MG-TEMP-ENTRY             
187100         MOVE WS-MG-CAND-ENTRY (WS-SUB-3) TO WS-MG-CAND-ENTRY             
187200             (WS-SUB-2)                                                   
187300         MOVE WS-MG-TEMP-ENTRY TO WS-MG-CAND-ENTRY (WS-SUB-3)             
187400         MOVE "Y" TO WS-MG-SWAP-SW                                        
187500     END-IF.                                                              
187600*                                                                         
187700 408-TAKE-CANDIDATE.                                                      
187800     IF WS-MG-RUNNING-TOTAL < DR-REQ-AMOUNT                               
187900         ADD 1 TO RES-POSITION-COUNT                                      
188000         MOVE WS-MG-CAND-POS (WS-SUB-1) TO RES-POSITIONS                  
188100             (RES-POSITION-COUNT)                                         
188200         ADD WS-MG-CAND-VALUE (WS-SUB-1) TO WS-MG-RUNNING-TOTAL           
188300     END-IF.                                                              
188400*                                                                         
188500******************************************************************        
188600**420 -- UNMORTGAGE DECISION (UM)                                         
188700******************************************************************        
188800 420-DECIDE-UNMORTGAGE.                                                   
188900     COMPUTE WS-SUB-2 = DR-REQ-POSITION + 1                               
189000     IF WS-SELF-MORTGAGED (WS-SUB-2) NOT = "Y"                            
189100         MOVE "N" TO RES-DECISION                                         
189200         GO TO 420-EXIT                                                   
189300     END-IF                                                               
189400     COMPUTE WS-CALC-TEMP-DEC =                                           
189500             WS-POS-PRICE (WS-SUB-2) * WS-UNMORTGAGE-RATE                 
189600     MOVE WS-CALC-TEMP-DEC TO WS-CALC-TEMP-INT                            
189700     COMPUTE WS-CALC-AFFORDABLE = WS-SELF-CASH - WS-CALC-TEMP-INT         
189800     IF WS-CALC-AFFORDABLE < WS-UNMORT-CASH-MARGIN                        
189900         MOVE "N" TO RES-DECISION                                         
190000         GO TO 420-EXIT                                                   
190100     END-IF                                                               
190200     MOVE WS-POS-GROUP (WS-SUB-2) TO WS-CALC-GROUP-SUB                    
190300     IF WS-CALC-GROUP-SUB = 0                                             
190400         MOVE "N" TO RES-DECISION                                         
190500         GO TO 420-EXIT                                                   
190600     END-IF                                                               
190700     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
190800     PERFORM 830-LOAD-OWNED-SET                                           
190900     PERFORM 800-TEST-MONOPOLY                                            
191000     IF WS-CALC-IS-MONOPOLY                                               
191100         MOVE "Y" TO RES-DECISION                                         
191200     ELSE                                                                 
191300         MOVE "N" TO RES-DECISION                                         
191400     END-IF.                                                              
191500 420-EXIT.                                                                
191600     EXIT.                                                                
191700*                                                                         
191800******************************************************************        
191900**345 -- GENERATE-TRADE-OFFERS (INTERNAL SELF-TEST CAPABILITY)            
192000**07/22/98 DKM -- NOT DISPATCHED FROM A DECISION-REQUEST RECORD.          
192100**THIS SHOP HAS NO WAY TO FEED THE ENGINE A REQUEST IT DID NOT            
192200**ALREADY WRITE ITSELF, SO 900-SELF-TEST BUILDS ONE HERE AND              
192300**RUNS IT THROUGH 340-EVALUATE-TRADE THE SAME AS ANY REQUEST OFF          
192400**THE INPUT FILE.  PROPOSES AT MOST ONE OFFER -- THE FIRST GROUP          
192500**WHERE SELF HOLDS PART BUT NOT ALL, THE FIRST MISSING MEMBER AN          
192600**OPPONENT HOLDS, AND THE FIRST PROPERTY OF SELF'S THAT OPPONENT          
192700**WOULD WANT BACK.  REQ 98-041.                                           
192800******************************************************************        
192900 345-GENERATE-TRADE-OFFERS.                                               
193000     MOVE "N" TO WS-CALC-TRADE-DONE-SW                                    
193100     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
193200     PERFORM 830-LOAD-OWNED-SET                                           
193300     PERFORM 902-SCAN-SELF-GROUP                                          
193400             VARYING WS-CALC-SCAN-GROUP FROM 1 BY 1                       
193500             UNTIL WS-CALC-SCAN-GROUP > 10 OR WS-CALC-TRADE-DONE.         
193600 345-EXIT.                                                                
193700     EXIT.                                                                
193800*                                                                         
193900 902-SCAN-SELF-GROUP.                                                     
194000     MOVE ZERO TO WS-CALC-BLOCK-COUNT                                     
194100     PERFORM 903-CHECK-SELF-OWNS-ONE                                      
194200             VARYING WS-CALC-MEMBER-SUB FROM 1 BY 1                       
194300             UNTIL WS-CALC-MEMBER-SUB > WS-GRP-MEMBCOUNT                  
194400                 (WS-CALC-SCAN-GROUP)                                     
194500     IF WS-CALC-BLOCK-COUNT > 0                                           
194600             AND WS-CALC-BLOCK-COUNT < WS-GRP-MEMBCOUNT                   
194700                 (WS-CALC-SCAN-GROUP)                                     
194800         PERFORM 904-SCAN-NEEDED-POSITION                                 
194900                 VARYING WS-CALC-NEED-SUB FROM 1 BY 1                     
195000                 UNTIL WS-CALC-NEED-SUB > WS-GRP-MEMBCOUNT                
195100                     (WS-CALC-SCAN-GROUP)                                 
195200                     OR WS-CALC-TRADE-DONE                                
195300     END-IF.                                                              
195400*                                                                         
195500 903-CHECK-SELF-OWNS-ONE.                                                 
195600     COMPUTE WS-CALC-MEMBER-POS =                                         
195700             WS-GRP-MEMBER (WS-CALC-SCAN-GROUP,                           
195800                 WS-CALC-MEMBER-SUB) + 1                                  
195900     IF WS-SELF-OWNED (WS-CALC-MEMBER-POS) = "Y"                          
196000         ADD 1 TO WS-CALC-BLOCK-COUNT                                     
196100     END-IF.                                                              
196200*                                                                         
196300 904-SCAN-NEEDED-POSITION.                                                
196400     COMPUTE WS-CALC-MEMBER-POS =                                         
196500             WS-GRP-MEMBER (WS-CALC-SCAN-GROUP, WS-CALC-NEED-SUB)         
196600                 + 1                                                      
196700     IF WS-SELF-OWNED (WS-CALC-MEMBER-POS) NOT = "Y"                      
196800         MOVE WS-CALC-MEMBER-POS TO WS-CALC-NEED-POS                      
196900         PERFORM 905-FIND-OPPONENT-OWNER                                  
197000                 VARYING WS-CALC-OTHER-SUB FROM 2 BY 1                    
197100                 UNTIL WS-CALC-OTHER-SUB > WS-PLAYER-COUNT OR             
197200                     WS-CALC-TRADE-DONE                                   
197300     END-IF.                                                              
197400*                                                                         
197500 905-FIND-OPPONENT-OWNER.                                                 
197600     IF WS-PLR-OWNED (WS-CALC-OTHER-SUB, WS-CALC-NEED-POS) = "Y"          
197700         PERFORM 906-PROPOSE-SWAP                                         
197800     END-IF.                                                              
197900*                                                                         
198000 906-PROPOSE-SWAP.                                                        
198100     MOVE ZERO TO WS-CALC-GIVE-SUB                                        
198200     PERFORM 910-FIND-GIVE-POSITION                                       
198300             VARYING WS-POS-SUB FROM 1 BY 1                               
198400             UNTIL WS-POS-SUB > 40 OR WS-CALC-GIVE-SUB NOT = ZERO         
198500     IF WS-CALC-GIVE-SUB NOT = ZERO                                       
198600         PERFORM 912-BUILD-AND-TEST-OFFER                                 
198700         MOVE "Y" TO WS-CALC-TRADE-DONE-SW                                
198800     END-IF.                                                              
198900*                                                                         
199000 910-FIND-GIVE-POSITION.                                                  
199100*    GIVEN THE OPPONENT SUBSCRIPT IN WS-CALC-OTHER-SUB, FINDS THE         
199200*    FIRST OF SELF'S OWNED POSITIONS THAT SITS IN A GROUP THE             
199300*    OPPONENT PARTLY HOLDS -- THE PROPERTY THAT OPPONENT WOULD            
199400*    ACTUALLY WANT IN RETURN.                                             
199500     IF WS-CALC-GIVE-SUB = ZERO AND WS-SELF-OWNED (WS-POS-SUB) =          
199600         "Y"                                                              
199700         MOVE WS-POS-GROUP (WS-POS-SUB) TO WS-CALC-GROUP-SUB              
199800         IF WS-CALC-GROUP-SUB NOT = 0                                     
199900             PERFORM 868-CHECK-GROUP-OWNERSHIP                            
200000             IF WS-CALC-OWNS-ANY                                          
200100                 COMPUTE WS-CALC-GIVE-SUB = WS-POS-SUB - 1                
200200             END-IF                                                       
200300         END-IF                                                           
200400     END-IF.                                                              
200500*                                                                         
200600 912-BUILD-AND-TEST-OFFER.                                                
200700*    ASSEMBLES A SYNTHETIC DR-REQUEST-REC AND MIRROR-TESTS IT             
200800*    THROUGH 340-EVALUATE-TRADE EXACTLY AS IF IT HAD COME OFF             
200900*    DCSNREQ.  THE HIGHER-PRICED SIDE OF THE SWAP RECEIVES THE            
201000*    CASH DIFFERENCE, PER THE 07/22/98 TRADE DESK MEMO.                   
201010*    09/17/01 DKM -- PROPS-OFFERED AND PROPS-REQSTD WERE          01-018  
201020*    WIRED TO THE WRONG SUBSCRIPTS HERE; THE MIRROR NEVER         01-018  
201030*    ACTUALLY MOVED A PROPERTY.  REQ 01-018.                      01-018  
201100     MOVE SPACES TO DR-REQUEST-REC                                        
201200     MOVE "TR" TO DR-REQ-TYPE                                             
201300     MOVE WS-PLR-ID (WS-CALC-OTHER-SUB) TO DR-REQ-PLAYER-ID               
201400     COMPUTE WS-SUB-1 = WS-CALC-GIVE-SUB + 1                              
201500     MOVE "Y" TO DR-REQ-PROPS-OFFERED (WS-CALC-NEED-POS)                  
201600     MOVE "Y" TO DR-REQ-PROPS-REQSTD (WS-SUB-1)                           
201700     COMPUTE WS-CALC-PRICE-DIFF =                                         
201800             WS-POS-PRICE (WS-SUB-1) - WS-POS-PRICE                       
201900                 (WS-CALC-NEED-POS)                                       
202000     IF WS-CALC-PRICE-DIFF > 0                                            
202100         MOVE WS-CALC-PRICE-DIFF TO DR-REQ-CASH-REQSTD                    
202200         MOVE ZERO TO DR-REQ-CASH-OFFERED                                 
202300     ELSE                                                                 
202400         COMPUTE DR-REQ-CASH-OFFERED = ZERO - WS-CALC-PRICE-DIFF          
202500         MOVE ZERO TO DR-REQ-CASH-REQSTD                                  
202600     END-IF                                                               
202700     PERFORM 340-EVALUATE-TRADE THRU 340-EXIT                             
202800     IF RES-DECISION = "Y"                                                
202900         DISPLAY "STRATENG SELF-TEST -- TRADE ACCEPTED, GIVE POS "        
203000                 WS-SUB-1 " GET POS " WS-CALC-NEED-POS                    
203100                 " WITH " DR-REQ-PLAYER-ID                                
203200     ELSE                                                                 
203300         DISPLAY "STRATENG SELF-TEST -- TRADE OFFER DECLINED"             
203400     END-IF.                                                              
203500*                                                                         
203600******************************************************************        
203700**900 -- SELF-TEST HOOK (UPSI-0).  QA RUNS ONE JOB STEP WITH              
203800**UPSI 1000 IN THE PARM CARD TO DRIVE THE OTHERWISE-UNREACHED             
203900**TRADE-OFFER AND BLOCK-VALUE PARAGRAPHS WITHOUT NEEDING A                
204000**SPECIALLY-CRAFTED DCSNREQ DECK.  PRODUCTION RUNS LEAVE UPSI-0           
204100**OFF AND NEVER TOUCH THIS PARAGRAPH.  REQ 98-041.                        
204200******************************************************************        
204300 900-SELF-TEST.                                                           
204400     DISPLAY "STRATENG SELF-TEST -- STARTING"                             
204500     PERFORM 345-GENERATE-TRADE-OFFERS THRU 345-EXIT                      
204600     MOVE 1 TO WS-CALC-PLAYER-SUB                                         
204700     PERFORM 830-LOAD-OWNED-SET                                           
204800     MOVE ZERO TO WS-CALC-POSITION                                        
204900     PERFORM 820-COMPUTE-BLOCK-VALUE THRU 820-EXIT                        
205000     DISPLAY                                                              
205100         "STRATENG SELF-TEST -- BLOCK VALUE OF POSITION 00 IS "           
205200             WS-CALC-BLOCK-VALUE                                          
205300     DISPLAY "STRATENG SELF-TEST -- COMPLETE".                            
